000100* ****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400* ****************************************************************00000400
000500* PROGRAM:  PMVALID                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Terry M Hughes                                        00000700
000800*                                                                 00000800
000900* VALIDATES ONE PAYMENT-METHOD (CARD) RECORD AND, IF IT           00000900
001000* PASSES, ADDS IT TO THE CALLER'S IN-MEMORY PAYMENT TABLE,        00001000
001100* MANAGING THE SINGLE-DEFAULT-CARD RULE AS IT GOES.  CALLED       00001100
001200* FROM STOCKBAT'S PAYMENT LOAD STEP (740-SERIES) ONE ROW AT       00001200
001300* A TIME, IN FILE ARRIVAL ORDER.                                  00001300
001400*                                                                 00001400
001500* REJECTS, IN ORDER CHECKED:                                      00001500
001600*     BRAND NOT VISA/MASTERCARD/AMEX/DISCOVER -> INVALID BRAND    00001600
001700*     LAST4 NOT EXACTLY 4 NUMERIC DIGITS      -> INVALID LAST4    00001700
001800*     EXPIRY MONTH OR YEAR NOT NUMERIC        -> INVALID EXPIRY   00001800
001900*                                                                 00001900
002000* A CUSTOMER'S FIRST CARD IS ALWAYS MADE THE DEFAULT, NO          00002000
002100* MATTER WHAT THE INCOMING RECORD ASKED FOR.  A CARD THAT         00002100
002200* ASKS TO BE DEFAULT CLEARS THE FLAG ON THE CUSTOMER'S OTHER      00002200
002300* CARDS FIRST.  THIS PROGRAM DOES NOT HANDLE THE DELETE OF A      00002300
002400* DEFAULT CARD -- STOCKBAT HAS NO TRANSACTION CODE FOR THAT       00002400
002500* TODAY, SO THE PROMOTION RULE LIVES HERE UNUSED UNTIL ONE        00002500
002600* IS ADDED (SEE REQUEST BT-2240 NOTES).                           00002600
002700* ****************************************************************00002700
002800* CHANGE LOG                                                      00002800
002900* ----------                                                      00002900
003000* 09/14/04  TMH  ORIGINAL PROGRAM, SPLIT OUT OF STOCKBAT'S        00003000
003100*                PAYMENT LOAD STEP SO THE SAME RULES APPLY        00003100
003200*                TO A STANDALONE CARD-MAINTENANCE RUN.            00003200
003300* 04/02/10  LMN  ADDED THE DEFAULT-CARD PROMOTION PARAGRAPH       00003300
003400*                AHEAD OF THE PLANNED DELETE-CARD FEATURE.        00003400
003500* ****************************************************************00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID. PMVALID.                                             00003700
003800 AUTHOR. TERRY M HUGHES.                                          00003800
003900 INSTALLATION. MIDLAND TRUST DATA CENTER.                         00003900
004000 DATE-WRITTEN. SEPTEMBER 2004.                                    00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY. CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.             00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-3090.                                       00004500
004600 OBJECT-COMPUTER. IBM-3090.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800    CLASS NUMERIC-DIGIT IS '0' THRU '9'.                          00004800
004900*                                                                 00004900
005000* ****************************************************************00005000
005100* DATA DIVISION                                                   00005100
005200* ****************************************************************00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500*                                                                 00005500
005600 01  WS-BRAND-TABLE-WORK.                                         00005600
005700    05  FILLER                 PIC X(10) VALUE 'VISA'.            00005700
005800    05  FILLER                 PIC X(10) VALUE 'MASTERCARD'.      00005800
005900    05  FILLER                 PIC X(10) VALUE 'AMEX'.            00005900
006000    05  FILLER                 PIC X(10) VALUE 'DISCOVER'.        00006000
006100 01  WS-BRAND-TABLE REDEFINES WS-BRAND-TABLE-WORK.                00006100
006200    05  WS-VALID-BRAND         PIC X(10) OCCURS 4.                00006200
006300*                                                                 00006300
006400* CHARACTER-ARRAY VIEWS OF LAST4/EXPIRY FOR THE DIGIT-BY-DIGIT    00006400
006500* NUMERIC SCAN -- THIS SHOP CHECKS EACH POSITION AGAINST THE      00006500
006600* CLASS CONDITION RATHER THAN RELYING ON IS NUMERIC ALONE.        00006600
006700 01  WS-LAST4-WORK              PIC X(04).                        00006700
006800 01  WS-LAST4-CHARS REDEFINES WS-LAST4-WORK.                      00006800
006900    05  WS-LAST4-CHAR          PIC X(01) OCCURS 4.                00006900
007000 01  WS-EXP-MONTH-WORK          PIC X(02).                        00007000
007100 01  WS-EXP-MONTH-CHARS REDEFINES WS-EXP-MONTH-WORK.              00007100
007200    05  WS-EXP-MONTH-CHAR      PIC X(01) OCCURS 2.                00007200
007300 01  WS-EXP-YEAR-WORK           PIC X(04).                        00007300
007400 01  WS-EXP-YEAR-CHARS REDEFINES WS-EXP-YEAR-WORK.                00007400
007500    05  WS-EXP-YEAR-CHAR       PIC X(01) OCCURS 4.                00007500
007600*                                                                 00007600
007700 77  WS-I                        PIC S9(04) COMP VALUE +0.        00007700
007800 77  WS-BRAND-OK-SW              PIC X(01)  VALUE 'N'.            00007800
007900    88  WS-BRAND-OK                   VALUE 'Y'.                  00007900
008000 77  WS-LAST4-OK-SW              PIC X(01)  VALUE 'N'.            00008000
008100    88  WS-LAST4-OK                   VALUE 'Y'.                  00008100
008200 77  WS-EXPIRY-OK-SW             PIC X(01)  VALUE 'N'.            00008200
008300    88  WS-EXPIRY-OK                  VALUE 'Y'.                  00008300
008400 77  WS-KEEP-ID                  PIC 9(06)  VALUE 0.              00008400
008500 77  WS-KEEP-IDX                 PIC S9(04) COMP VALUE +0.        00008500
008600*                                                                 00008600
008700 LINKAGE SECTION.                                                 00008700
008800 01  LK-PAYM-REC.                                                 00008800
008900    COPY PAYMMAST REPLACING ==:TAG:== BY ==LK-PAYM==.             00008900
009000 01  LK-PAYM-TABLE.                                               00009000
009100    05  LK-PAYM-COUNT          PIC S9(04) COMP.                   00009100
009200    05  LK-PAYM-ENTRY OCCURS 1000 TIMES                           00009200
009300                      INDEXED BY LK-PAYM-IDX.                     00009300
009400        COPY PAYMMAST REPLACING ==:TAG:== BY ==LK-PAYMTB==.       00009400
009500 01  LK-VALID-SW                PIC X(01).                        00009500
009600 01  LK-REJECT-MSG               PIC X(35).                       00009600
009700*                                                                 00009700
009800* ****************************************************************00009800
009900* PROCEDURE DIVISION                                              00009900
010000* ****************************************************************00010000
010100 PROCEDURE DIVISION USING LK-PAYM-REC, LK-PAYM-TABLE,             00010100
010200                         LK-VALID-SW, LK-REJECT-MSG.              00010200
010300*                                                                 00010300
010400 000-MAIN.                                                        00010400
010500    MOVE 'N' TO LK-VALID-SW.                                      00010500
010600    MOVE SPACES TO LK-REJECT-MSG.                                 00010600
010700    PERFORM 100-CHECK-BRAND.                                      00010700
010800    IF NOT WS-BRAND-OK                                            00010800
010900        MOVE 'INVALID BRAND' TO LK-REJECT-MSG                     00010900
011000    ELSE                                                          00011000
011100        PERFORM 200-CHECK-LAST4                                   00011100
011200        IF NOT WS-LAST4-OK                                        00011200
011300            MOVE 'INVALID LAST4' TO LK-REJECT-MSG                 00011300
011400        ELSE                                                      00011400
011500            PERFORM 300-CHECK-EXPIRY                              00011500
011600            IF NOT WS-EXPIRY-OK                                   00011600
011700                MOVE 'INVALID EXPIRY' TO LK-REJECT-MSG            00011700
011800            ELSE                                                  00011800
011900                PERFORM 400-RESOLVE-DEFAULT-FLAG                  00011900
012000                PERFORM 500-ADD-PAYMENT-ROW                       00012000
012100                MOVE 'Y' TO LK-VALID-SW                           00012100
012200            END-IF                                                00012200
012300        END-IF                                                    00012300
012400    END-IF.                                                       00012400
012500    GOBACK.                                                       00012500
012600*                                                                 00012600
012700* BRAND MUST MATCH ONE OF THE FOUR CARDS THIS SHOP TAKES.         00012700
012800 100-CHECK-BRAND.                                                 00012800
012900    MOVE 'N' TO WS-BRAND-OK-SW.                                   00012900
013000    PERFORM 110-SCAN-BRAND-TABLE                                  00013000
013100        VARYING WS-I FROM 1 BY 1                                  00013100
013200        UNTIL WS-I > 4.                                           00013200
013300 110-SCAN-BRAND-TABLE.                                            00013300
013400    IF LK-PAYM-BRAND = WS-VALID-BRAND(WS-I)                       00013400
013500        SET WS-BRAND-OK TO TRUE                                   00013500
013600        MOVE 4 TO WS-I                                            00013600
013700    END-IF.                                                       00013700
013800*                                                                 00013800
013900* LAST4 MUST BE EXACTLY FOUR NUMERIC DIGITS -- NO BLANKS,         00013900
014000* NO DASHES, NOTHING BUT '0' THRU '9' IN ALL FOUR POSITIONS.      00014000
014100* CHECKED ONE CHARACTER AT A TIME AGAINST THE NUMERIC-DIGIT       00014100
014200* CLASS CONDITION RATHER THAN A BLANKET IS NUMERIC TEST.          00014200
014300 200-CHECK-LAST4.                                                 00014300
014400    MOVE LK-PAYM-LAST4 TO WS-LAST4-WORK.                          00014400
014500    MOVE 'Y' TO WS-LAST4-OK-SW.                                   00014500
014600    PERFORM 210-SCAN-LAST4-CHAR                                   00014600
014700        VARYING WS-I FROM 1 BY 1                                  00014700
014800        UNTIL WS-I > 4.                                           00014800
014900 210-SCAN-LAST4-CHAR.                                             00014900
015000    IF WS-LAST4-CHAR(WS-I) NOT NUMERIC-DIGIT                      00015000
015100        MOVE 'N' TO WS-LAST4-OK-SW                                00015100
015200    END-IF.                                                       00015200
015300*                                                                 00015300
015400* EXPIRY MONTH AND YEAR MUST BOTH BE ALL-NUMERIC -- SAME          00015400
015500* DIGIT-BY-DIGIT SCAN AS THE LAST4 CHECK ABOVE.                   00015500
015600 300-CHECK-EXPIRY.                                                00015600
015700    MOVE LK-PAYM-EXP-MONTH TO WS-EXP-MONTH-WORK.                  00015700
015800    MOVE LK-PAYM-EXP-YEAR  TO WS-EXP-YEAR-WORK.                   00015800
015900    MOVE 'Y' TO WS-EXPIRY-OK-SW.                                  00015900
016000    PERFORM 310-SCAN-MONTH-CHAR                                   00016000
016100        VARYING WS-I FROM 1 BY 1                                  00016100
016200        UNTIL WS-I > 2.                                           00016200
016300    PERFORM 320-SCAN-YEAR-CHAR                                    00016300
016400        VARYING WS-I FROM 1 BY 1                                  00016400
016500        UNTIL WS-I > 4.                                           00016500
016600 310-SCAN-MONTH-CHAR.                                             00016600
016700    IF WS-EXP-MONTH-CHAR(WS-I) NOT NUMERIC-DIGIT                  00016700
016800        MOVE 'N' TO WS-EXPIRY-OK-SW                               00016800
016900    END-IF.                                                       00016900
017000 320-SCAN-YEAR-CHAR.                                              00017000
017100    IF WS-EXP-YEAR-CHAR(WS-I) NOT NUMERIC-DIGIT                   00017100
017200        MOVE 'N' TO WS-EXPIRY-OK-SW                               00017200
017300    END-IF.                                                       00017300
017400*                                                                 00017400
017500* A FIRST CARD FOR THE CUSTOMER IS ALWAYS DEFAULT.  A CARD        00017500
017600* ASKING TO BE DEFAULT CLEARS THE FLAG ON THE CUSTOMER'S          00017600
017700* OTHER CARDS FIRST, SO ONLY ONE DEFAULT EVER EXISTS.             00017700
017800 400-RESOLVE-DEFAULT-FLAG.                                        00017800
017900    MOVE 0 TO WS-I.                                               00017900
018000    PERFORM 410-COUNT-CUST-CARDS                                  00018000
018100        VARYING LK-PAYM-IDX FROM 1 BY 1                           00018100
018200        UNTIL LK-PAYM-IDX > LK-PAYM-COUNT.                        00018200
018300    IF WS-I = 0                                                   00018300
018400        SET LK-PAYM-IS-DEFAULT TO TRUE                            00018400
018500    ELSE                                                          00018500
018600        IF LK-PAYM-IS-DEFAULT                                     00018600
018700            PERFORM 420-CLEAR-OTHER-DEFAULTS                      00018700
018800                VARYING LK-PAYM-IDX FROM 1 BY 1                   00018800
018900                UNTIL LK-PAYM-IDX > LK-PAYM-COUNT                 00018900
019000        END-IF                                                    00019000
019100    END-IF.                                                       00019100
019200 410-COUNT-CUST-CARDS.                                            00019200
019300    IF LK-PAYMTB-CUST-ID(LK-PAYM-IDX) = LK-PAYM-CUST-ID           00019300
019400        ADD +1 TO WS-I                                            00019400
019500    END-IF.                                                       00019500
019600 420-CLEAR-OTHER-DEFAULTS.                                        00019600
019700    IF LK-PAYMTB-CUST-ID(LK-PAYM-IDX) = LK-PAYM-CUST-ID           00019700
019800        SET LK-PAYMTB-NOT-DEFAULT(LK-PAYM-IDX) TO TRUE            00019800
019900    END-IF.                                                       00019900
020000*                                                                 00020000
020100 500-ADD-PAYMENT-ROW.                                             00020100
020200    ADD +1 TO LK-PAYM-COUNT.                                      00020200
020300    MOVE LK-PAYM-ID       TO LK-PAYMTB-ID(LK-PAYM-COUNT).         00020300
020400    MOVE LK-PAYM-CUST-ID  TO LK-PAYMTB-CUST-ID(LK-PAYM-COUNT).    00020400
020500    MOVE LK-PAYM-BRAND    TO LK-PAYMTB-BRAND(LK-PAYM-COUNT).      00020500
020600    MOVE LK-PAYM-LAST4    TO LK-PAYMTB-LAST4(LK-PAYM-COUNT).      00020600
020700    MOVE LK-PAYM-EXP-MONTH TO LK-PAYMTB-EXP-MONTH                 00020700
020800                              (LK-PAYM-COUNT).                    00020800
020900    MOVE LK-PAYM-EXP-YEAR TO LK-PAYMTB-EXP-YEAR                   00020900
021000                              (LK-PAYM-COUNT).                    00021000
021100    MOVE LK-PAYM-DEFAULT  TO LK-PAYMTB-DEFAULT(LK-PAYM-COUNT).    00021100
021200    MOVE LK-PAYM-TOKEN    TO LK-PAYMTB-TOKEN(LK-PAYM-COUNT).      00021200
021300*                                                                 00021300
021400* PROMOTE THE CUSTOMER'S LOWEST REMAINING CARD ID TO DEFAULT      00021400
021500* WHEN THE DEFAULT CARD IS DELETED.  NOT YET CALLED -- HELD       00021500
021600* READY FOR THE DELETE-CARD TRANSACTION REQUESTED UNDER           00021600
021700* BT-2240 BUT NOT YET SCHEDULED INTO A STOCKBAT TRAN CODE.        00021700
021800 600-PROMOTE-NEXT-DEFAULT.                                        00021800
021900    MOVE 999999 TO WS-KEEP-ID.                                    00021900
022000    MOVE 0 TO WS-KEEP-IDX.                                        00022000
022100    PERFORM 610-FIND-LOWEST-ID                                    00022100
022200        VARYING LK-PAYM-IDX FROM 1 BY 1                           00022200
022300        UNTIL LK-PAYM-IDX > LK-PAYM-COUNT.                        00022300
022400    IF WS-KEEP-IDX NOT = 0                                        00022400
022500        SET LK-PAYMTB-IS-DEFAULT(WS-KEEP-IDX) TO TRUE             00022500
022600    END-IF.                                                       00022600
022700 610-FIND-LOWEST-ID.                                              00022700
022800    IF LK-PAYMTB-CUST-ID(LK-PAYM-IDX) = LK-PAYM-CUST-ID           00022800
022900       AND LK-PAYMTB-ID(LK-PAYM-IDX) < WS-KEEP-ID                 00022900
023000        MOVE LK-PAYMTB-ID(LK-PAYM-IDX) TO WS-KEEP-ID              00023000
023100        MOVE LK-PAYM-IDX TO WS-KEEP-IDX                           00023100
023200    END-IF.                                                       00023200
