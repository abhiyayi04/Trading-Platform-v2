000100***************************************************************** 00000100
000200*  STOKMAST  --  STOCK MASTER RECORD                              00000200
000300*  ONE ENTRY PER TRADEABLE SYMBOL.  KEYED BY :TAG:-ID.            00000300
000400*  SYMBOL IS CARRIED UPPER CASE AND LEFT-JUSTIFIED BY THE STOCK   00000400
000500*  MAINTENANCE PARAGRAPHS -- NEVER STORE IT ANY OTHER WAY.        00000500
000600*                                                                 00000600
000700*  02/14/96  RBW  ORIGINAL LAYOUT, CARRIED OVER FROM CUSTMAST JOB.00000700
000800*  11/19/99  RBW  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD.    00000800
000900*  06/21/04  TMH  VOLUME WIDENED TO 3 DECIMALS (REQUEST BT-2240). 00000900
001000***************************************************************** 00001000
001100 10  :TAG:-ID              PIC 9(06).                                CL*01
001200 10  :TAG:-COMPANY         PIC X(30).                             00001200
001300 10  :TAG:-SYMBOL          PIC X(10).                             00001300
001400 10  :TAG:-PRICE           PIC S9(07)V99.                         00001400
001500 10  :TAG:-VOLUME          PIC S9(09)V999.                           CL*03
001600 10  FILLER                PIC X(03).                             00001600
