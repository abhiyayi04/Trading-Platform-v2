000100* ****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400* ****************************************************************00000400
000500* PROGRAM:  STOCKBAT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Robert B Walsh                                        00000700
000800*                                                                 00000800
000900* READS THE DAY'S TRANSACTION FILE AND APPLIES BUY, SELL, DEPOSIT,00000900
001000* WITHDRAW, PRICE REVALUATION AND STOCK MAINTENANCE TRANSACTIONS  00001000
001100* AGAINST THE CUSTOMER, STOCK AND PORTFOLIO MASTERS, WHICH ARE    00001100
001200* HELD ENTIRELY IN MEMORY FOR THE DURATION OF THE RUN -- THE      00001200
001300* MASTERS ARE SMALL (A FEW HUNDRED ROWS) SO NO INDEXED ACCESS     00001300
001400* IS NEEDED.                                                      00001400
001500*                                                                 00001500
001600* EVERY ACCEPTED DEPOSIT OR WITHDRAWAL POSTS A RECORD TO THE      00001600
001700* FINANCIAL LEDGER.  BUYS AND SELLS DO NOT TOUCH THE LEDGER.      00001700
001800* ****************************************************************00001800
001900* Transaction file record descriptions -- see copybook TRANREC.   00001900
002000* ****************************************************************00002000
002100*                                                                 00002100
002200* CHANGE LOG                                                      00002200
002300* ----------                                                      00002300
002400* 02/14/96  RBW  ORIGINAL PROGRAM FOR THE CUSTOMER CONVERSION JOB.00002400
002500* 05/02/96  RBW  ADDED THE PORTFOLIO HOLDING TABLE AND SELL LOGIC.00002500
002600* 11/08/96  DKS  FIXED BUY VALIDATION ORDER -- VOLUME CHECKED     00002600
002700*                BEFORE THE FUNDS CHECK, PER THE ORDER DESK.      00002700
002800* 07/22/97  RBW  ADDED THE DEPOSIT/WITHDRAW FUNDS ENGINE & LEDGER.00002800
002900* 03/02/98  RBW  CARD-ON-FILE PROJECT -- PAYMENT METHOD LOAD STEP.00002900
003000* 09/03/98  RBW  Y2K REMEDIATION -- WINDOWED THE 2-DIGIT ACCEPT   00003000
003100*                FROM DATE YEAR (50+ IS 19XX, ELSE 20XX) FOR THE  00003100
003200*                LEDGER TIMESTAMP.  NO OTHER DATE FIELDS IN USE.  00003200
003300* 01/11/99  DKS  PRICE REVALUATION ENGINE ADDED (TRAN CODE PR).   00003300
003400* 06/21/04  TMH  STOCK MAINTENANCE (CS/US/DS) ADDED PER REQUEST   00003400
003500*                BT-2240.  CALLS STKMUPD FOR THE FIELD UPDATE.    00003500
003600* 09/14/04  TMH  PAYMENT VALIDATION MOVED OUT TO PGM PMVALID SO   00003600
003700*                THE SAME RULES APPLY WHETHER THE CARD COMES IN   00003700
003800*                ON THE LOAD STEP OR A STANDALONE MAINT RUN.      00003800
003900* 08/14/07  LMN  CONTROL TOTAL REPORT REWORKED TO MATCH THE       00003900
004000*                AUDIT DEPARTMENT'S REQUESTED COLUMN LAYOUT.      00004000
004100* 02/02/11  LMN  ENDING AGGREGATE CASH LINE ADDED TO STATS PAGE.  00004100
004200* 04/18/12  LMN  AUDIT FOUND THE REVALUATION PRICE AND THE CASH   00004200
004300*                CONTROL TOTALS WERE BEING NARROWED BY A PLAIN    00004300
004400*                MOVE/ADD INSTEAD OF ROUNDING -- PRICES AND TOTALS00004400
004500*                WERE OFF BY A PENNY ON SOME RUNS.  CHANGED TO    00004500
004600*                ROUNDED COMPUTE/ADD THROUGHOUT (REQUEST BT-3102).00004600
004700* ****************************************************************00004700
004800 IDENTIFICATION DIVISION.                                         00004800
004900 PROGRAM-ID. STOCKBAT.                                            00004900
005000 AUTHOR. ROBERT B WALSH.                                          00005000
005100 INSTALLATION. MIDLAND TRUST DATA CENTER.                         00005100
005200 DATE-WRITTEN. FEBRUARY 1996.                                     00005200
005300 DATE-COMPILED.                                                   00005300
005400 SECURITY. CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.             00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER. IBM-3090.                                       00005700
005800 OBJECT-COMPUTER. IBM-3090.                                       00005800
005900 SPECIAL-NAMES.                                                   00005900
006000    C01 IS TOP-OF-FORM                                            00006000
006100    CLASS NUMERIC-DIGIT IS '0' THRU '9'                           00006100
006200    UPSI-0 ON STATUS IS WS-DIAG-DUMP-ON                           00006200
006300           OFF STATUS IS WS-DIAG-DUMP-OFF.                        00006300
006400 INPUT-OUTPUT SECTION.                                            00006400
006500 FILE-CONTROL.                                                    00006500
006600*                                                                 00006600
006700    SELECT CUSTOMER-FILE     ASSIGN TO CUSTFILE                   00006700
006800        ACCESS IS SEQUENTIAL                                      00006800
006900        FILE STATUS  IS  WS-CUSTFILE-STATUS.                      00006900
007000*                                                                 00007000
007100    SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT                    00007100
007200        ACCESS IS SEQUENTIAL                                      00007200
007300        FILE STATUS  IS  WS-CUSTOUT-STATUS.                       00007300
007400*                                                                 00007400
007500    SELECT STOCK-FILE        ASSIGN TO STOKFILE                   00007500
007600        ACCESS IS SEQUENTIAL                                      00007600
007700        FILE STATUS  IS  WS-STOKFILE-STATUS.                      00007700
007800*                                                                 00007800
007900    SELECT STOCK-FILE-OUT    ASSIGN TO STOKOUT                    00007900
008000        ACCESS IS SEQUENTIAL                                      00008000
008100        FILE STATUS  IS  WS-STOKOUT-STATUS.                       00008100
008200*                                                                 00008200
008300    SELECT PORTFOLIO-FILE    ASSIGN TO PORTFILE                   00008300
008400        ACCESS IS SEQUENTIAL                                      00008400
008500        FILE STATUS  IS  WS-PORTFILE-STATUS.                      00008500
008600*                                                                 00008600
008700    SELECT PORTFOLIO-FILE-OUT ASSIGN TO PORTOUT                   00008700
008800        ACCESS IS SEQUENTIAL                                      00008800
008900        FILE STATUS  IS  WS-PORTOUT-STATUS.                       00008900
009000*                                                                 00009000
009100    SELECT PAYMENT-FILE      ASSIGN TO PAYMFILE                   00009100
009200        ACCESS IS SEQUENTIAL                                      00009200
009300        FILE STATUS  IS  WS-PAYMFILE-STATUS.                      00009300
009400*                                                                 00009400
009500    SELECT LEDGER-FILE       ASSIGN TO LEDGIN                     00009500
009600        ACCESS IS SEQUENTIAL                                      00009600
009700        FILE STATUS  IS  WS-LEDGFILE-STATUS.                      00009700
009800*                                                                 00009800
009900    SELECT LEDGER-FILE-OUT   ASSIGN TO LEDGOUT                    00009900
010000        ACCESS IS SEQUENTIAL                                      00010000
010100        FILE STATUS  IS  WS-LEDGOUT-STATUS.                       00010100
010200*                                                                 00010200
010300    SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                   00010300
010400        FILE STATUS  IS  WS-TRANFILE-STATUS.                      00010400
010500*                                                                 00010500
010600    SELECT REPORT-FILE       ASSIGN TO STOCKRPT                   00010600
010700        FILE STATUS  IS  WS-REPORT-STATUS.                        00010700
010800*                                                                 00010800
010900* ****************************************************************00010900
011000 DATA DIVISION.                                                   00011000
011100 FILE SECTION.                                                    00011100
011200*                                                                 00011200
011300 FD  CUSTOMER-FILE                                                00011300
011400    RECORDING MODE IS F                                           00011400
011500    BLOCK CONTAINS 0 RECORDS.                                     00011500
011600 01  CUST-REC-FD                PIC X(100).                       00011600
011700*                                                                 00011700
011800 FD  CUSTOMER-FILE-OUT                                            00011800
011900    RECORDING MODE IS F                                           00011900
012000    BLOCK CONTAINS 0 RECORDS.                                     00012000
012100 01  CUST-REC-OUT-FD            PIC X(100).                       00012100
012200*                                                                 00012200
012300 FD  STOCK-FILE                                                   00012300
012400    RECORDING MODE IS F                                           00012400
012500    BLOCK CONTAINS 0 RECORDS.                                     00012500
012600 01  STOK-REC-FD                PIC X(70).                        00012600
012700*                                                                 00012700
012800 FD  STOCK-FILE-OUT                                               00012800
012900    RECORDING MODE IS F                                           00012900
013000    BLOCK CONTAINS 0 RECORDS.                                     00013000
013100 01  STOK-REC-OUT-FD            PIC X(70).                        00013100
013200*                                                                 00013200
013300 FD  PORTFOLIO-FILE                                               00013300
013400    RECORDING MODE IS F                                           00013400
013500    BLOCK CONTAINS 0 RECORDS.                                     00013500
013600 01  PORT-REC-FD                PIC X(32).                        00013600
013700*                                                                 00013700
013800 FD  PORTFOLIO-FILE-OUT                                           00013800
013900    RECORDING MODE IS F                                           00013900
014000    BLOCK CONTAINS 0 RECORDS.                                     00014000
014100 01  PORT-REC-OUT-FD            PIC X(32).                        00014100
014200*                                                                 00014200
014300 FD  PAYMENT-FILE                                                 00014300
014400    RECORDING MODE IS F                                           00014400
014500    BLOCK CONTAINS 0 RECORDS.                                     00014500
014600 01  PAYM-REC-FD                PIC X(50).                        00014600
014700*                                                                 00014700
014800 FD  LEDGER-FILE                                                  00014800
014900    RECORDING MODE IS F                                           00014900
015000    BLOCK CONTAINS 0 RECORDS.                                     00015000
015100 01  LEDG-REC-FD                PIC X(92).                        00015100
015200*                                                                 00015200
015300 FD  LEDGER-FILE-OUT                                              00015300
015400    RECORDING MODE IS F                                           00015400
015500    BLOCK CONTAINS 0 RECORDS.                                     00015500
015600 01  LEDG-REC-OUT-FD            PIC X(92).                        00015600
015700*                                                                 00015700
015800 FD  TRANSACTION-FILE                                             00015800
015900    RECORDING MODE IS F.                                          00015900
016000 COPY TRANREC.                                                    00016000
016100*                                                                 00016100
016200 FD  REPORT-FILE                                                  00016200
016300    RECORDING MODE IS F.                                          00016300
016400 01  REPORT-RECORD              PIC X(132).                       00016400
016500*                                                                 00016500
016600* ****************************************************************00016600
016700 WORKING-STORAGE SECTION.                                         00016700
016800* ****************************************************************00016800
016900*                                                                 00016900
017000 01  SYSTEM-DATE-AND-TIME.                                        00017000
017100    05  CURRENT-DATE.                                             00017100
017200        10  CURRENT-YEAR            PIC 9(02).                    00017200
017300        10  CURRENT-MONTH           PIC 9(02).                    00017300
017400        10  CURRENT-DAY             PIC 9(02).                    00017400
017500    05  CURRENT-TIME.                                             00017500
017600        10  CURRENT-HOUR            PIC 9(02).                    00017600
017700        10  CURRENT-MINUTE          PIC 9(02).                    00017700
017800        10  CURRENT-SECOND          PIC 9(02).                    00017800
017900        10  CURRENT-HNDSEC          PIC 9(02).                    00017900
018000    05  CURRENT-CENTURY             PIC X(02)  VALUE '19'.        00018000
018100    05  FILLER                      PIC X(02)  VALUE SPACES.      00018100
018200*                                                                 00018200
018300 01  WS-FIELDS.                                                   00018300
018400    05  WS-CUSTFILE-STATUS      PIC X(02)  VALUE SPACES.          00018400
018500    05  WS-CUSTOUT-STATUS       PIC X(02)  VALUE SPACES.          00018500
018600    05  WS-STOKFILE-STATUS      PIC X(02)  VALUE SPACES.          00018600
018700    05  WS-STOKOUT-STATUS       PIC X(02)  VALUE SPACES.          00018700
018800    05  WS-PORTFILE-STATUS      PIC X(02)  VALUE SPACES.          00018800
018900    05  WS-PORTOUT-STATUS       PIC X(02)  VALUE SPACES.          00018900
019000    05  WS-PAYMFILE-STATUS      PIC X(02)  VALUE SPACES.          00019000
019100    05  WS-LEDGFILE-STATUS      PIC X(02)  VALUE SPACES.          00019100
019200    05  WS-LEDGOUT-STATUS       PIC X(02)  VALUE SPACES.          00019200
019300    05  WS-TRANFILE-STATUS      PIC X(02)  VALUE SPACES.          00019300
019400    05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.          00019400
019500    05  WS-TRAN-EOF             PIC X(01)  VALUE 'N'.             00019500
019600    05  WS-TRAN-OK              PIC X(01)  VALUE 'N'.             00019600
019700    05  WS-CUST-EOF             PIC X(01)  VALUE 'N'.             00019700
019800    05  WS-STOK-EOF             PIC X(01)  VALUE 'N'.             00019800
019900    05  WS-PORT-EOF             PIC X(01)  VALUE 'N'.             00019900
020000    05  WS-PAYM-EOF             PIC X(01)  VALUE 'N'.             00020000
020100    05  WS-LEDG-EOF             PIC X(01)  VALUE 'N'.             00020100
020200    05  WS-TRAN-MSG             PIC X(35)  VALUE SPACES.          00020200
020300    05  FILLER                  PIC X(02)  VALUE SPACES.          00020300
020400*                                                                 00020400
020500 01  WORK-VARIABLES.                                              00020500
020600    05  WS-CUST-IDX           PIC S9(04)  COMP       VALUE +0.    00020600
020700    05  WS-STOK-IDX           PIC S9(04)  COMP       VALUE +0.    00020700
020800    05  WS-PORT-IDX           PIC S9(04)  COMP       VALUE +0.    00020800
020900    05  WS-PAYM-IDX           PIC S9(04)  COMP       VALUE +0.    00020900
021000    05  WS-FOUND-IDX          PIC S9(04)  COMP       VALUE +0.    00021000
021100    05  WS-SYMBOL-LEN         PIC S9(04)  COMP       VALUE +0.    00021100
021200    05  WS-I                  PIC S9(04)  COMP       VALUE +0.    00021200
021300    05  WS-NEXT-STK-ID        PIC 9(06)              VALUE 0.     00021300
021400    05  WS-NEXT-PF-ID         PIC 9(06)              VALUE 0.     00021400
021500    05  WS-TOTAL-COST         PIC S9(11)V9(06) COMP-3 VALUE +0.   00021500
021600    05  WS-PROCEEDS           PIC S9(11)V9(06) COMP-3 VALUE +0.   00021600
021700    05  WS-NEW-PRICE          PIC S9(11)V9(06) COMP-3 VALUE +0.   00021700
021800    05  WS-RATE-PLUS-DRIFT    PIC S9V9(06)     COMP-3 VALUE +0.   00021800
021900    05  WS-DRIFT            PIC S9V9(04)   COMP-3 VALUE +0.0005.  00021900
022000    05  FILLER                PIC X(02)  VALUE SPACES.            00022000
022100*                                                                 00022100
022200 01  REPORT-TOTALS.                                               00022200
022300    05  NUM-TRAN-RECS          PIC S9(09) COMP-3 VALUE +0.        00022300
022400    05  NUM-TRAN-ACCEPTED      PIC S9(09) COMP-3 VALUE +0.        00022400
022500    05  NUM-TRAN-REJECTED      PIC S9(09) COMP-3 VALUE +0.        00022500
022600    05  NUM-BUY-ACCEPTED       PIC S9(09) COMP-3 VALUE +0.        00022600
022700    05  NUM-SELL-ACCEPTED      PIC S9(09) COMP-3 VALUE +0.        00022700
022800    05  NUM-DEPOSIT-ACCEPTED   PIC S9(09) COMP-3 VALUE +0.        00022800
022900    05  NUM-WITHDRAW-ACCEPTED  PIC S9(09) COMP-3 VALUE +0.        00022900
023000    05  TOT-CASH-SPENT         PIC S9(09)V99 COMP-3 VALUE +0.     00023000
023100    05  TOT-CASH-PROCEEDS      PIC S9(09)V99 COMP-3 VALUE +0.     00023100
023200    05  TOT-CASH-DEPOSITED     PIC S9(09)V99 COMP-3 VALUE +0.     00023200
023300    05  TOT-CASH-WITHDRAWN     PIC S9(09)V99 COMP-3 VALUE +0.     00023300
023400    05  TOT-ENDING-CASH        PIC S9(09)V99 COMP-3 VALUE +0.     00023400
023500    05  FILLER                 PIC X(02)  VALUE SPACES.           00023500
023600*                                                                 00023600
023700* TABLE OF CUSTOMER MASTER ROWS -- LOADED ONCE AT START-UP.       00023700
023800 01  CUST-TABLE.                                                  00023800
023900    05  CUST-COUNT             PIC S9(04) COMP VALUE +0.          00023900
024000    05  CUST-ENTRY OCCURS 500 TIMES                               00024000
024100                    INDEXED BY CUST-IDX.                          00024100
024200        COPY CUSTMAST REPLACING ==:TAG:== BY ==CUSTTB==.          00024200
024300*                                                                 00024300
024400* TABLE OF STOCK MASTER ROWS -- LOADED ONCE AT START-UP.          00024400
024500 01  STOK-TABLE.                                                  00024500
024600    05  STOK-COUNT             PIC S9(04) COMP VALUE +0.          00024600
024700    05  STOK-ENTRY OCCURS 300 TIMES                               00024700
024800                    INDEXED BY STOK-IDX.                          00024800
024900        COPY STOKMAST REPLACING ==:TAG:== BY ==STOKTB==.          00024900
025000*                                                                 00025000
025100* TABLE OF PORTFOLIO HOLDING ROWS -- LOADED ONCE AT START-UP.     00025100
025200 01  PORT-TABLE.                                                  00025200
025300    05  PORT-COUNT             PIC S9(04) COMP VALUE +0.          00025300
025400    05  PORT-ENTRY OCCURS 2000 TIMES                              00025400
025500                    INDEXED BY PORT-IDX.                          00025500
025600        COPY PORTMAST REPLACING ==:TAG:== BY ==PORTTB==.          00025600
025700*                                                                 00025700
025800* TABLE OF PAYMENT METHOD ROWS -- VALIDATED BY PMVALID AS LOADED. 00025800
025900 01  PAYM-TABLE.                                                  00025900
026000    05  PAYM-COUNT             PIC S9(04) COMP VALUE +0.          00026000
026100    05  PAYM-ENTRY OCCURS 1000 TIMES                              00026100
026200                    INDEXED BY PAYM-IDX.                          00026200
026300        COPY PAYMMAST REPLACING ==:TAG:== BY ==PAYMTB==.          00026300
026400*                                                                 00026400
026500* SCRATCH BUFFERS -- ONE RECORD AT A TIME, READ OR WRITTEN.       00026500
026600 01  CUST-REC.                                                    00026600
026700    COPY CUSTMAST REPLACING ==:TAG:== BY ==CUST==.                00026700
026800 01  STOK-REC.                                                    00026800
026900    COPY STOKMAST REPLACING ==:TAG:== BY ==STOK==.                00026900
027000 01  PORT-REC.                                                    00027000
027100    COPY PORTMAST REPLACING ==:TAG:== BY ==PORT==.                00027100
027200 01  PAYM-REC.                                                    00027200
027300    COPY PAYMMAST REPLACING ==:TAG:== BY ==PAYM==.                00027300
027400 01  LEDGER-REC.                                                  00027400
027500    COPY LEDGREC.                                                 00027500
027600*                                                                 00027600
027700 01  WS-PM-VALID-SW             PIC X(01)  VALUE 'N'.             00027700
027800 01  WS-PM-REJECT-MSG           PIC X(35)  VALUE SPACES.          00027800
027900*                                                                 00027900
028000 01  STKMUPD-APPLIED-SW         PIC X(01)  VALUE 'N'.             00028000
028100*                                                                 00028100
028200* ****************************************************************00028200
028300* REPORT LINES                                                    00028300
028400* ****************************************************************00028400
028500 01  RPT-HEADER1.                                                 00028500
028600    05  FILLER                 PIC X(40)                          00028600
028700             VALUE 'STOCK TRADING BACK OFFICE - RUN DATE: '.      00028700
028800    05  RPT-MM                 PIC 99.                            00028800
028900    05  FILLER                 PIC X     VALUE '/'.               00028900
029000    05  RPT-DD                 PIC 99.                            00029000
029100    05  FILLER                 PIC X     VALUE '/'.               00029100
029200    05  RPT-YY                 PIC 99.                            00029200
029300    05  FILLER                 PIC X(20)                          00029300
029400                    VALUE ' (mm/dd/yy)   TIME: '.                 00029400
029500    05  RPT-HH                 PIC 99.                            00029500
029600    05  FILLER                 PIC X     VALUE ':'.               00029600
029700    05  RPT-MIN                PIC 99.                            00029700
029800    05  FILLER                 PIC X     VALUE ':'.               00029800
029900    05  RPT-SS                 PIC 99.                            00029900
030000    05  FILLER                 PIC X(53) VALUE SPACES.            00030000
030100 01  RPT-HEADER2.                                                 00030100
030200    05  FILLER                 PIC X(08) VALUE 'SEQ NO.'.         00030200
030300    05  FILLER                 PIC X(02) VALUE SPACES.            00030300
030400    05  FILLER                 PIC X(04) VALUE 'CODE'.            00030400
030500    05  FILLER                 PIC X(02) VALUE SPACES.            00030500
030600    05  FILLER                 PIC X(09) VALUE 'CUST ID'.         00030600
030700    05  FILLER                 PIC X(02) VALUE SPACES.            00030700
030800    05  FILLER                 PIC X(09) VALUE 'STOCK ID'.        00030800
030900    05  FILLER                 PIC X(02) VALUE SPACES.            00030900
031000    05  FILLER                 PIC X(17) VALUE 'QTY/AMOUNT'.      00031000
031100    05  FILLER                 PIC X(10) VALUE 'STATUS'.          00031100
031200    05  FILLER                 PIC X(55) VALUE 'REJECT REASON'.   00031200
031300 01  RPT-TRAN-DETAIL1.                                            00031300
031400    05  RPT-SEQ-NO             PIC ZZZZZZ9.                       00031400
031500    05  FILLER                 PIC X(03) VALUE SPACES.            00031500
031600    05  RPT-TXN-CODE           PIC X(04).                         00031600
031700    05  FILLER                 PIC X(02) VALUE SPACES.            00031700
031800    05  RPT-CUST-ID            PIC Z(5)9.                         00031800
031900    05  FILLER                 PIC X(03) VALUE SPACES.            00031900
032000    05  RPT-STK-ID             PIC Z(5)9.                         00032000
032100    05  FILLER                 PIC X(03) VALUE SPACES.            00032100
032200    05  RPT-QTY-AMT            PIC Z(9)9.9(03).                   00032200
032300    05  FILLER                 PIC X(02) VALUE SPACES.            00032300
032400    05  RPT-STATUS             PIC X(08).                         00032400
032500    05  FILLER                 PIC X(02) VALUE SPACES.            00032500
032600    05  RPT-REASON             PIC X(35).                         00032600
032700    05  FILLER                 PIC X(08) VALUE SPACES.            00032700
032800 01  RPT-STATS-HDR1.                                              00032800
032900    05  FILLER PIC X(26) VALUE 'TRANSACTION CONTROL TOTALS'.      00032900
033000    05  FILLER PIC X(106) VALUE SPACES.                           00033000
033100 01  RPT-STATS-HDR2.                                              00033100
033200    05  FILLER PIC X(13) VALUE 'TYPE'.                            00033200
033300    05  FILLER PIC X(13) VALUE 'ACCEPTED'.                        00033300
033400    05  FILLER PIC X(20) VALUE 'CASH AMOUNT'.                     00033400
033500    05  FILLER PIC X(86) VALUE SPACES.                            00033500
033600 01  RPT-STATS-DETAIL.                                            00033600
033700    05  RPT-TRAN-TYPE          PIC X(13).                         00033700
033800    05  RPT-NUM-ACCEPTED       PIC ZZZ,ZZZ,ZZ9.                   00033800
033900    05  FILLER                 PIC X(03) VALUE SPACES.            00033900
034000    05  RPT-CASH-AMT           PIC Z,ZZZ,ZZZ,ZZ9.99-.             00034000
034100    05  FILLER                 PIC X(84) VALUE SPACES.            00034100
034200 01  RPT-STATS-SUMMARY.                                           00034200
034300    05  FILLER PIC X(30) VALUE 'TRANSACTIONS READ/ACCEPT/REJ:'.   00034300
034400    05  RPT-SUM-READ           PIC ZZZ,ZZZ,ZZ9.                   00034400
034500    05  FILLER                 PIC X(01) VALUE '/'.               00034500
034600    05  RPT-SUM-ACCEPT         PIC ZZZ,ZZZ,ZZ9.                   00034600
034700    05  FILLER                 PIC X(01) VALUE '/'.               00034700
034800    05  RPT-SUM-REJECT         PIC ZZZ,ZZZ,ZZ9.                   00034800
034900    05  FILLER                 PIC X(77) VALUE SPACES.            00034900
035000 01  RPT-ENDING-CASH.                                             00035000
035100    05  FILLER PIC X(30) VALUE 'ENDING AGGREGATE CUSTOMER CASH'.  00035100
035200    05  FILLER PIC X(03) VALUE SPACES.                            00035200
035300    05  RPT-END-CASH           PIC Z,ZZZ,ZZZ,ZZ9.99-.             00035300
035400    05  FILLER                 PIC X(81) VALUE SPACES.            00035400
035500*                                                                 00035500
035600* DEFENSIVE TABLE-BOUNDS WORK FIELDS -- SEE REMARKS BELOW.        00035600
035700 01  WS-SYMBOL-WORK.                                              00035700
035800    05  WS-SYMBOL-IN           PIC X(10).                         00035800
035900 01  WS-SYMBOL-TRIM REDEFINES WS-SYMBOL-WORK.                     00035900
036000    05  WS-SYMBOL-CHAR         PIC X(01) OCCURS 10.               00036000
036100*                                                                 00036100
036200 01  WS-DATE-WORK.                                                00036200
036300    05  WS-DATE-YYMMDD         PIC 9(06).                         00036300
036400 01  WS-DATE-CCYYMMDD REDEFINES WS-DATE-WORK.                     00036400
036500    05  WS-DATE-YY             PIC 9(02).                         00036500
036600    05  WS-DATE-MM             PIC 9(02).                         00036600
036700    05  WS-DATE-DD             PIC 9(02).                         00036700
036800*                                                                 00036800
036900 01  WS-TIMESTAMP-WORK          PIC X(14).                        00036900
037000 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-WORK.              00037000
037100    05  WS-TS-CCYY             PIC 9(04).                         00037100
037200    05  WS-TS-MMDD             PIC 9(04).                         00037200
037300    05  WS-TS-HHMMSS           PIC 9(06).                         00037300
037400*                                                                 00037400
037500* ALPHABET TABLES FOR SYMBOL UPPER-CASING -- NO INSPECT USED,     00037500
037600* THIS SHOP DOES THE CONVERSION CHARACTER-BY-CHARACTER.           00037600
037700 01  WS-LOWER-ALPHA-WORK                                          00037700
037800           PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.          00037800
037900 01  WS-LOWER-ALPHA-TABLE REDEFINES WS-LOWER-ALPHA-WORK.          00037900
038000    05  WS-LOWER-CHAR          PIC X(01) OCCURS 26.               00038000
038100 01  WS-UPPER-ALPHA-WORK                                          00038100
038200           PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.          00038200
038300 01  WS-UPPER-ALPHA-TABLE REDEFINES WS-UPPER-ALPHA-WORK.          00038300
038400    05  WS-UPPER-CHAR          PIC X(01) OCCURS 26.               00038400
038500 01  WS-SYMBOL-TRIMMED          PIC X(10) VALUE SPACES.           00038500
038600 01  WS-J                       PIC S9(04) COMP VALUE +0.         00038600
038700*                                                                 00038700
038800* ****************************************************************00038800
038900 PROCEDURE DIVISION.                                              00038900
039000* ****************************************************************00039000
039100*                                                                 00039100
039200* THE MAIN LINE -- LOAD THE MASTERS, WORK THE TRANSACTION FILE,   00039200
039300* PRINT THE REPORT, AND REWRITE THE MASTERS AND LEDGER.           00039300
039400 000-MAIN.                                                        00039400
039500    PERFORM 700-OPEN-FILES.                                       00039500
039600    PERFORM 710-LOAD-CUSTOMER-MASTER.                             00039600
039700    PERFORM 720-LOAD-STOCK-MASTER.                                00039700
039800    PERFORM 730-LOAD-PORTFOLIO-MASTER.                            00039800
039900    PERFORM 740-LOAD-PAYMENT-METHODS.                             00039900
040000    PERFORM 750-COPY-LEDGER-FORWARD.                              00040000
040100    PERFORM 800-INIT-REPORT.                                      00040100
040200    PERFORM 100-PROCESS-TRANSACTIONS.                             00040200
040300    PERFORM 850-REPORT-TRAN-STATS.                                00040300
040400    IF WS-DIAG-DUMP-ON                                            00040400
040500        PERFORM 985-DUMP-DIAGNOSTICS                              00040500
040600    END-IF.                                                       00040600
040700    PERFORM 900-REWRITE-CUSTOMER-MASTER.                          00040700
040800    PERFORM 910-REWRITE-STOCK-MASTER.                             00040800
040900    PERFORM 920-REWRITE-PORTFOLIO-MASTER.                         00040900
041000    PERFORM 790-CLOSE-FILES.                                      00041000
041100    STOP RUN.                                                     00041100
041200*                                                                 00041200
041300* READ THE TRANSACTION FILE TO END OF FILE, DISPATCHING EACH      00041300
041400* RECORD BY IN-TXN-CODE TO ITS ENGINE AND PRINTING ONE DETAIL     00041400
041500* LINE PER RECORD.  INPUT IS TAKEN IN ARRIVAL ORDER -- NOT SORTED.00041500
041600 100-PROCESS-TRANSACTIONS.                                        00041600
041700    PERFORM 110-READ-TRAN-FILE.                                   00041700
041800    PERFORM 120-DISPATCH-TRAN UNTIL WS-TRAN-EOF = 'Y'.            00041800
041900*                                                                 00041900
042000 110-READ-TRAN-FILE.                                              00042000
042100    READ TRANSACTION-FILE                                         00042100
042200        AT END  MOVE 'Y' TO WS-TRAN-EOF                           00042200
042300        NOT AT END  ADD +1 TO NUM-TRAN-RECS                       00042300
042400    END-READ.                                                     00042400
042500*                                                                 00042500
042600 120-DISPATCH-TRAN.                                               00042600
042700    MOVE SPACES TO WS-TRAN-MSG.                                   00042700
042800    MOVE 'Y' TO WS-TRAN-OK.                                       00042800
042900    EVALUATE IN-TXN-CODE                                          00042900
043000        WHEN 'BY'  PERFORM 200-PROCESS-BUY-TRAN                   00043000
043100        WHEN 'SL'  PERFORM 210-PROCESS-SELL-TRAN                  00043100
043200        WHEN 'DP'  PERFORM 220-PROCESS-DEPOSIT-TRAN               00043200
043300        WHEN 'WD'  PERFORM 230-PROCESS-WITHDRAW-TRAN              00043300
043400        WHEN 'PR'  PERFORM 240-PROCESS-REVALUE-TRAN               00043400
043500        WHEN 'CS'  PERFORM 250-PROCESS-CREATE-STOCK-TRAN          00043500
043600        WHEN 'US'  PERFORM 260-PROCESS-UPDATE-STOCK-TRAN          00043600
043700        WHEN 'DS'  PERFORM 270-PROCESS-DELETE-STOCK-TRAN          00043700
043800        WHEN OTHER                                                00043800
043900            MOVE 'UNKNOWN TRANSACTION CODE' TO WS-TRAN-MSG        00043900
044000            PERFORM 299-REPORT-BAD-TRAN                           00044000
044100    END-EVALUATE.                                                 00044100
044200    PERFORM 830-REPORT-TRAN-PROCESSED.                            00044200
044300    PERFORM 110-READ-TRAN-FILE.                                   00044300
044400*                                                                 00044400
044500* SHARED REJECTION PARAGRAPH -- CALLED AT EVERY VALIDATION        00044500
044600* FAILURE.  WS-TRAN-MSG IS ALREADY SET BY THE CALLER.             00044600
044700 299-REPORT-BAD-TRAN.                                             00044700
044800    MOVE 'N' TO WS-TRAN-OK.                                       00044800
044900    ADD +1 TO NUM-TRAN-REJECTED.                                  00044900
045000*                                                                 00045000
045100* ORDER ENGINE -- BUY.  VOLUME IS CHECKED BEFORE FUNDS, PER THE   00045100
045200* ORDER DESK'S LONG-STANDING RULE (SEE CHANGE LOG, 11/08/96).     00045200
045300 200-PROCESS-BUY-TRAN.                                            00045300
045400    PERFORM 610-FIND-STOCK-BY-ID                                  00045400
045500    IF WS-FOUND-IDX = 0                                           00045500
045600        MOVE 'STOCK NOT FOUND' TO WS-TRAN-MSG                     00045600
045700        PERFORM 299-REPORT-BAD-TRAN                               00045700
045800    ELSE                                                          00045800
045900        MOVE WS-FOUND-IDX TO WS-STOK-IDX                          00045900
046000        COMPUTE WS-TOTAL-COST ROUNDED =                           00046000
046100            STOKTB-PRICE(WS-STOK-IDX) * IN-QTY                    00046100
046200        IF STOKTB-VOLUME(WS-STOK-IDX) < IN-QTY                    00046200
046300            MOVE 'INSUFFICIENT VOLUME' TO WS-TRAN-MSG             00046300
046400            PERFORM 299-REPORT-BAD-TRAN                           00046400
046500        ELSE                                                      00046500
046600            PERFORM 600-FIND-CUST-BY-ID                           00046600
046700            MOVE WS-FOUND-IDX TO WS-CUST-IDX                      00046700
046800            IF CUSTTB-FUNDS(WS-CUST-IDX) < WS-TOTAL-COST          00046800
046900                MOVE 'INSUFFICIENT FUNDS' TO WS-TRAN-MSG          00046900
047000                PERFORM 299-REPORT-BAD-TRAN                       00047000
047100            ELSE                                                  00047100
047200                COMPUTE CUSTTB-FUNDS(WS-CUST-IDX) ROUNDED =       00047200
047300                    CUSTTB-FUNDS(WS-CUST-IDX) - WS-TOTAL-COST     00047300
047400                COMPUTE STOKTB-VOLUME(WS-STOK-IDX) ROUNDED =      00047400
047500                    STOKTB-VOLUME(WS-STOK-IDX) - IN-QTY           00047500
047600                PERFORM 620-FIND-HOLDING                          00047600
047700                IF WS-FOUND-IDX = 0                               00047700
047800                    PERFORM 625-ADD-HOLDING                       00047800
047900                ELSE                                              00047900
048000                    MOVE WS-FOUND-IDX TO WS-PORT-IDX              00048000
048100                    COMPUTE PORTTB-QTY(WS-PORT-IDX) ROUNDED =     00048100
048200                        PORTTB-QTY(WS-PORT-IDX) + IN-QTY          00048200
048300                END-IF                                            00048300
048400                ADD +1 TO NUM-BUY-ACCEPTED                        00048400
048500                ADD WS-TOTAL-COST TO TOT-CASH-SPENT ROUNDED       00048500
048600            END-IF                                                00048600
048700        END-IF                                                    00048700
048800    END-IF.                                                       00048800
048900*                                                                 00048900
049000* ORDER ENGINE -- SELL.  PROCEEDS CREDITED AT THE STOCK'S         00049000
049100* CURRENT PRICE.  A HOLDING AT OR BELOW ZERO IS DELETED.          00049100
049200 210-PROCESS-SELL-TRAN.                                           00049200
049300    PERFORM 620-FIND-HOLDING                                      00049300
049400    IF WS-FOUND-IDX = 0                                           00049400
049500        MOVE 'HOLDING NOT FOUND' TO WS-TRAN-MSG                   00049500
049600        PERFORM 299-REPORT-BAD-TRAN                               00049600
049700    ELSE                                                          00049700
049800        MOVE WS-FOUND-IDX TO WS-PORT-IDX                          00049800
049900        IF PORTTB-QTY(WS-PORT-IDX) < IN-QTY                       00049900
050000            MOVE 'INSUFFICIENT SHARES' TO WS-TRAN-MSG             00050000
050100            PERFORM 299-REPORT-BAD-TRAN                           00050100
050200        ELSE                                                      00050200
050300            PERFORM 610-FIND-STOCK-BY-ID                          00050300
050400            MOVE WS-FOUND-IDX TO WS-STOK-IDX                      00050400
050500            COMPUTE PORTTB-QTY(WS-PORT-IDX) ROUNDED =             00050500
050600                PORTTB-QTY(WS-PORT-IDX) - IN-QTY                  00050600
050700            COMPUTE STOKTB-VOLUME(WS-STOK-IDX) ROUNDED =          00050700
050800                STOKTB-VOLUME(WS-STOK-IDX) + IN-QTY               00050800
050900            PERFORM 600-FIND-CUST-BY-ID                           00050900
051000            MOVE WS-FOUND-IDX TO WS-CUST-IDX                      00051000
051100            COMPUTE WS-PROCEEDS ROUNDED =                         00051100
051200                STOKTB-PRICE(WS-STOK-IDX) * IN-QTY                00051200
051300            COMPUTE CUSTTB-FUNDS(WS-CUST-IDX) ROUNDED =           00051300
051400                CUSTTB-FUNDS(WS-CUST-IDX) + WS-PROCEEDS           00051400
051500            IF PORTTB-QTY(WS-PORT-IDX) NOT > 0                    00051500
051600                PERFORM 630-DELETE-HOLDING                        00051600
051700                    THRU 632-DELETE-HOLDING-EXIT                  00051700
051800            END-IF                                                00051800
051900            ADD +1 TO NUM-SELL-ACCEPTED                           00051900
052000            ADD WS-PROCEEDS TO TOT-CASH-PROCEEDS ROUNDED          00052000
052100        END-IF                                                    00052100
052200    END-IF.                                                       00052200
052300*                                                                 00052300
052400* FUNDS ENGINE -- DEPOSIT.  REQUIRES A RESOLVABLE CARD ON FILE,   00052400
052500* EXPLICIT OR THE CUSTOMER'S DEFAULT.                             00052500
052600 220-PROCESS-DEPOSIT-TRAN.                                        00052600
052700    IF IN-AMOUNT NOT > 0                                          00052700
052800        MOVE 'AMOUNT MUST BE POSITIVE' TO WS-TRAN-MSG             00052800
052900        PERFORM 299-REPORT-BAD-TRAN                               00052900
053000    ELSE                                                          00053000
053100        PERFORM 600-FIND-CUST-BY-ID                               00053100
053200        MOVE WS-FOUND-IDX TO WS-CUST-IDX                          00053200
053300        PERFORM 665-RESOLVE-PAYMENT-METHOD                        00053300
053400        IF WS-PM-VALID-SW NOT = 'Y'                               00053400
053500            MOVE 'NO PAYMENT METHOD' TO WS-TRAN-MSG               00053500
053600            PERFORM 299-REPORT-BAD-TRAN                           00053600
053700        ELSE                                                      00053700
053800            COMPUTE CUSTTB-FUNDS(WS-CUST-IDX) ROUNDED =           00053800
053900                CUSTTB-FUNDS(WS-CUST-IDX) + IN-AMOUNT             00053900
054000            PERFORM 960-BUILD-TIMESTAMP                           00054000
054100            MOVE IN-CUST-ID TO LDG-CUST-ID                        00054100
054200            MOVE 'DEPOSIT' TO LDG-TYPE                            00054200
054300            COMPUTE LDG-AMOUNT ROUNDED = IN-AMOUNT                00054300
054400            MOVE CUSTTB-FUNDS(WS-CUST-IDX) TO LDG-BALANCE         00054400
054500            STRING 'DEPOSIT VIA ' DELIMITED SIZE                  00054500
054600                PAYMTB-BRAND(WS-PAYM-IDX) DELIMITED BY SPACE      00054600
054700                ' *' DELIMITED SIZE                               00054700
054800                PAYMTB-LAST4(WS-PAYM-IDX) DELIMITED SIZE          00054800
054900                INTO LDG-NOTE                                     00054900
055000            MOVE WS-TIMESTAMP-WORK TO LDG-TIMESTAMP               00055000
055100            PERFORM 930-POST-LEDGER-RECORD                        00055100
055200            ADD +1 TO NUM-DEPOSIT-ACCEPTED                        00055200
055300            ADD IN-AMOUNT TO TOT-CASH-DEPOSITED                   00055300
055400        END-IF                                                    00055400
055500    END-IF.                                                       00055500
055600*                                                                 00055600
055700* RESOLVE THE CARD TO CHARGE -- AN EXPLICIT PM-ID OR, IF ZERO     00055700
055800* ON THE TRANSACTION, THE CUSTOMER'S DEFAULT CARD.                00055800
055900 665-RESOLVE-PAYMENT-METHOD.                                      00055900
056000    MOVE 'N' TO WS-PM-VALID-SW.                                   00056000
056100    IF IN-PM-ID NOT = 0                                           00056100
056200        PERFORM 640-FIND-PAYMENT-BY-ID                            00056200
056300        IF WS-FOUND-IDX NOT = 0                                   00056300
056400            MOVE WS-FOUND-IDX TO WS-PAYM-IDX                      00056400
056500            MOVE 'Y' TO WS-PM-VALID-SW                            00056500
056600        END-IF                                                    00056600
056700    ELSE                                                          00056700
056800        PERFORM 645-FIND-DEFAULT-PAYMENT                          00056800
056900        IF WS-FOUND-IDX NOT = 0                                   00056900
057000            MOVE WS-FOUND-IDX TO WS-PAYM-IDX                      00057000
057100            MOVE 'Y' TO WS-PM-VALID-SW                            00057100
057200        END-IF                                                    00057200
057300    END-IF.                                                       00057300
057400*                                                                 00057400
057500* FUNDS ENGINE -- WITHDRAW.  BALANCE MAY REACH EXACTLY ZERO.      00057500
057600 230-PROCESS-WITHDRAW-TRAN.                                       00057600
057700    IF IN-AMOUNT NOT > 0                                          00057700
057800        MOVE 'AMOUNT MUST BE POSITIVE' TO WS-TRAN-MSG             00057800
057900        PERFORM 299-REPORT-BAD-TRAN                               00057900
058000    ELSE                                                          00058000
058100        PERFORM 600-FIND-CUST-BY-ID                               00058100
058200        MOVE WS-FOUND-IDX TO WS-CUST-IDX                          00058200
058300        IF IN-AMOUNT > CUSTTB-FUNDS(WS-CUST-IDX)                  00058300
058400            MOVE 'INSUFFICIENT FUNDS' TO WS-TRAN-MSG              00058400
058500            PERFORM 299-REPORT-BAD-TRAN                           00058500
058600        ELSE                                                      00058600
058700            COMPUTE CUSTTB-FUNDS(WS-CUST-IDX) ROUNDED =           00058700
058800                CUSTTB-FUNDS(WS-CUST-IDX) - IN-AMOUNT             00058800
058900            PERFORM 960-BUILD-TIMESTAMP                           00058900
059000            MOVE IN-CUST-ID TO LDG-CUST-ID                        00059000
059100            MOVE 'WITHDRAW' TO LDG-TYPE                           00059100
059200            COMPUTE LDG-AMOUNT ROUNDED = IN-AMOUNT                00059200
059300            MOVE CUSTTB-FUNDS(WS-CUST-IDX) TO LDG-BALANCE         00059300
059400            MOVE 'USER WITHDRAWAL' TO LDG-NOTE                    00059400
059500            MOVE WS-TIMESTAMP-WORK TO LDG-TIMESTAMP               00059500
059600            PERFORM 930-POST-LEDGER-RECORD                        00059600
059700            ADD +1 TO NUM-WITHDRAW-ACCEPTED                       00059700
059800            ADD IN-AMOUNT TO TOT-CASH-WITHDRAWN                   00059800
059900        END-IF                                                    00059900
060000    END-IF.                                                       00060000
060100*                                                                 00060100
060200* PRICE REVALUATION -- ONE 'PR' RECORD MOVES THE WHOLE MARKET.    00060200
060300* CHANGE = IN-RATE (FROM THE TRANSACTION) PLUS THE 0.0005         00060300
060400* CONSTANT DRIFT.  FLOORED AT A PENNY, ROUNDED TO 2 DECIMALS.     00060400
060500 240-PROCESS-REVALUE-TRAN.                                        00060500
060600    COMPUTE WS-RATE-PLUS-DRIFT ROUNDED = IN-RATE + WS-DRIFT.      00060600
060700    PERFORM 241-REVALUE-ONE-STOCK                                 00060700
060800        VARYING WS-STOK-IDX FROM 1 BY 1                           00060800
060900        UNTIL WS-STOK-IDX > STOK-COUNT.                           00060900
061000 241-REVALUE-ONE-STOCK.                                           00061000
061100    COMPUTE WS-NEW-PRICE ROUNDED =                                00061100
061200        STOKTB-PRICE(WS-STOK-IDX) * (1 + WS-RATE-PLUS-DRIFT).     00061200
061300    IF WS-NEW-PRICE < 0.01                                        00061300
061400        MOVE 0.01 TO STOKTB-PRICE(WS-STOK-IDX)                    00061400
061500    ELSE                                                          00061500
061600        COMPUTE STOKTB-PRICE(WS-STOK-IDX) ROUNDED =               00061600
061700            WS-NEW-PRICE                                          00061700
061800    END-IF.                                                       00061800
061900*                                                                 00061900
062000* STOCK MAINTENANCE -- CREATE.  SYMBOL IS UPPER-CASED AND         00062000
062100* TRIMMED BEFORE THE UNIQUENESS CHECK (REQUEST BT-2240).          00062100
062200 250-PROCESS-CREATE-STOCK-TRAN.                                   00062200
062300    MOVE IN-SYMBOL TO WS-SYMBOL-IN.                               00062300
062400    PERFORM 970-UPPERCASE-SYMBOL.                                 00062400
062500    PERFORM 975-TRIM-SYMBOL.                                      00062500
062600    PERFORM 612-FIND-STOCK-BY-SYMBOL.                             00062600
062700    IF WS-FOUND-IDX NOT = 0                                       00062700
062800        MOVE 'SYMBOL EXISTS' TO WS-TRAN-MSG                       00062800
062900        PERFORM 299-REPORT-BAD-TRAN                               00062900
063000    ELSE                                                          00063000
063100        ADD +1 TO STOK-COUNT                                      00063100
063200        MOVE WS-NEXT-STK-ID TO STOKTB-ID(STOK-COUNT)              00063200
063300        ADD +1 TO WS-NEXT-STK-ID                                  00063300
063400        MOVE IN-COMPANY TO STOKTB-COMPANY(STOK-COUNT)             00063400
063500        MOVE WS-SYMBOL-IN TO STOKTB-SYMBOL(STOK-COUNT)            00063500
063600        MOVE IN-PRICE TO STOKTB-PRICE(STOK-COUNT)                 00063600
063700        MOVE IN-VOLUME TO STOKTB-VOLUME(STOK-COUNT)               00063700
063800    END-IF.                                                       00063800
063900*                                                                 00063900
064000* STOCK MAINTENANCE -- UPDATE.  SUBROUTINE STKMUPD APPLIES ONLY   00064000
064100* THE NON-BLANK, NON-ZERO FIELDS CARRIED ON THE TRANSACTION.      00064100
064200 260-PROCESS-UPDATE-STOCK-TRAN.                                   00064200
064300    PERFORM 610-FIND-STOCK-BY-ID.                                 00064300
064400    IF WS-FOUND-IDX = 0                                           00064400
064500        MOVE 'STOCK NOT FOUND' TO WS-TRAN-MSG                     00064500
064600        PERFORM 299-REPORT-BAD-TRAN                               00064600
064700    ELSE                                                          00064700
064800        MOVE WS-FOUND-IDX TO WS-STOK-IDX                          00064800
064900        CALL 'STKMUPD' USING STOK-ENTRY(WS-STOK-IDX),             00064900
065000                              TRANSACTION-RECORD,                 00065000
065100                              STKMUPD-APPLIED-SW                  00065100
065200    END-IF.                                                       00065200
065300*                                                                 00065300
065400* STOCK MAINTENANCE -- DELETE.  TABLE ROW IS SHIFTED DOWN AND     00065400
065500* THE COUNT DECREMENTED -- NO GAPS LEFT IN THE TABLE.             00065500
065600 270-PROCESS-DELETE-STOCK-TRAN.                                   00065600
065700    PERFORM 610-FIND-STOCK-BY-ID.                                 00065700
065800    IF WS-FOUND-IDX = 0                                           00065800
065900        MOVE 'STOCK NOT FOUND' TO WS-TRAN-MSG                     00065900
066000        PERFORM 299-REPORT-BAD-TRAN                               00066000
066100    ELSE                                                          00066100
066200        MOVE WS-FOUND-IDX TO WS-STOK-IDX                          00066200
066300        PERFORM 650-DELETE-STOCK-ENTRY                            00066300
066400            THRU 652-DELETE-STOCK-EXIT                            00066400
066500    END-IF.                                                       00066500
066600*                                                                 00066600
066700* ****************************************************************00066700
066800* TABLE SEARCH AND MAINTENANCE HELPERS -- WS-FOUND-IDX COMES      00066800
066900* BACK ZERO FOR NOT-FOUND, ELSE THE TABLE POSITION.  CALLERS      00066900
067000* MUST CAPTURE IT INTO THE APPROPRIATE WS-xxx-IDX BEFORE THE      00067000
067100* NEXT FIND CALL OVERWRITES IT.                                   00067100
067200* ****************************************************************00067200
067300 600-FIND-CUST-BY-ID.                                             00067300
067400    MOVE 0 TO WS-FOUND-IDX.                                       00067400
067500    PERFORM 601-SRCH-CUST-LOOP                                    00067500
067600        VARYING WS-I FROM 1 BY 1                                  00067600
067700        UNTIL WS-I > CUST-COUNT.                                  00067700
067800 601-SRCH-CUST-LOOP.                                              00067800
067900    IF CUSTTB-ID(WS-I) = IN-CUST-ID                               00067900
068000        MOVE WS-I TO WS-FOUND-IDX                                 00068000
068100        MOVE CUST-COUNT TO WS-I                                   00068100
068200    END-IF.                                                       00068200
068300*                                                                 00068300
068400 610-FIND-STOCK-BY-ID.                                            00068400
068500    MOVE 0 TO WS-FOUND-IDX.                                       00068500
068600    PERFORM 611-SRCH-STOCK-LOOP                                   00068600
068700        VARYING WS-I FROM 1 BY 1                                  00068700
068800        UNTIL WS-I > STOK-COUNT.                                  00068800
068900 611-SRCH-STOCK-LOOP.                                             00068900
069000    IF STOKTB-ID(WS-I) = IN-STK-ID                                00069000
069100        MOVE WS-I TO WS-FOUND-IDX                                 00069100
069200        MOVE STOK-COUNT TO WS-I                                   00069200
069300    END-IF.                                                       00069300
069400*                                                                 00069400
069500 612-FIND-STOCK-BY-SYMBOL.                                        00069500
069600    MOVE 0 TO WS-FOUND-IDX.                                       00069600
069700    PERFORM 613-SRCH-SYMBOL-LOOP                                  00069700
069800        VARYING WS-I FROM 1 BY 1                                  00069800
069900        UNTIL WS-I > STOK-COUNT.                                  00069900
070000 613-SRCH-SYMBOL-LOOP.                                            00070000
070100    IF STOKTB-SYMBOL(WS-I) = WS-SYMBOL-IN                         00070100
070200        MOVE WS-I TO WS-FOUND-IDX                                 00070200
070300        MOVE STOK-COUNT TO WS-I                                   00070300
070400    END-IF.                                                       00070400
070500*                                                                 00070500
070600 620-FIND-HOLDING.                                                00070600
070700    MOVE 0 TO WS-FOUND-IDX.                                       00070700
070800    PERFORM 621-SRCH-HOLDING-LOOP                                 00070800
070900        VARYING WS-I FROM 1 BY 1                                  00070900
071000        UNTIL WS-I > PORT-COUNT.                                  00071000
071100 621-SRCH-HOLDING-LOOP.                                           00071100
071200    IF PORTTB-CUST-ID(WS-I) = IN-CUST-ID                          00071200
071300       AND PORTTB-STK-ID(WS-I) = IN-STK-ID                        00071300
071400        MOVE WS-I TO WS-FOUND-IDX                                 00071400
071500        MOVE PORT-COUNT TO WS-I                                   00071500
071600    END-IF.                                                       00071600
071700*                                                                 00071700
071800* ADD A FIRST-TIME HOLDING ROW -- ASSIGNS THE NEXT PF-ID.         00071800
071900 625-ADD-HOLDING.                                                 00071900
072000    ADD +1 TO PORT-COUNT.                                         00072000
072100    MOVE WS-NEXT-PF-ID TO PORTTB-ID(PORT-COUNT).                  00072100
072200    ADD +1 TO WS-NEXT-PF-ID.                                      00072200
072300    MOVE IN-CUST-ID TO PORTTB-CUST-ID(PORT-COUNT).                00072300
072400    MOVE IN-STK-ID TO PORTTB-STK-ID(PORT-COUNT).                  00072400
072500    MOVE IN-QTY TO PORTTB-QTY(PORT-COUNT).                        00072500
072600*                                                                 00072600
072700* DELETE A HOLDING -- EXPECTS WS-PORT-IDX SET TO ITS POSITION.    00072700
072800* SHIFT EVERY ROW BELOW IT UP ONE SLOT, THEN SHRINK THE COUNT.    00072800
072900* 04/18/12  LMN  GUARDED AGAINST A ZERO INDEX REACHING THE SHIFT -00072900
073000*                CALLERS RUN THIS THRU THE EXIT SO THE SKIP SHOWS 00073000
073100*                UP ON THE RANGE PERFORM (REQUEST BT-2240).       00073100
073200 630-DELETE-HOLDING.                                              00073200
073300    IF WS-PORT-IDX = 0                                            00073300
073400        GO TO 632-DELETE-HOLDING-EXIT                             00073400
073500    END-IF.                                                       00073500
073600    PERFORM 631-SHIFT-HOLDING-DOWN                                00073600
073700        VARYING WS-I FROM WS-PORT-IDX BY 1                        00073700
073800        UNTIL WS-I NOT < PORT-COUNT.                              00073800
073900    SUBTRACT +1 FROM PORT-COUNT.                                  00073900
074000 631-SHIFT-HOLDING-DOWN.                                          00074000
074100    MOVE PORT-ENTRY(WS-I + 1) TO PORT-ENTRY(WS-I).                00074100
074200 632-DELETE-HOLDING-EXIT.                                         00074200
074300    EXIT.                                                         00074300
074400*                                                                 00074400
074500 640-FIND-PAYMENT-BY-ID.                                          00074500
074600    MOVE 0 TO WS-FOUND-IDX.                                       00074600
074700    PERFORM 641-SRCH-PAYMENT-LOOP                                 00074700
074800        VARYING WS-I FROM 1 BY 1                                  00074800
074900        UNTIL WS-I > PAYM-COUNT.                                  00074900
075000 641-SRCH-PAYMENT-LOOP.                                           00075000
075100    IF PAYMTB-ID(WS-I) = IN-PM-ID                                 00075100
075200       AND PAYMTB-CUST-ID(WS-I) = IN-CUST-ID                      00075200
075300        MOVE WS-I TO WS-FOUND-IDX                                 00075300
075400        MOVE PAYM-COUNT TO WS-I                                   00075400
075500    END-IF.                                                       00075500
075600*                                                                 00075600
075700 645-FIND-DEFAULT-PAYMENT.                                        00075700
075800    MOVE 0 TO WS-FOUND-IDX.                                       00075800
075900    PERFORM 646-SRCH-DEFAULT-LOOP                                 00075900
076000        VARYING WS-I FROM 1 BY 1                                  00076000
076100        UNTIL WS-I > PAYM-COUNT.                                  00076100
076200 646-SRCH-DEFAULT-LOOP.                                           00076200
076300    IF PAYMTB-CUST-ID(WS-I) = IN-CUST-ID                          00076300
076400       AND PAYMTB-IS-DEFAULT(WS-I)                                00076400
076500        MOVE WS-I TO WS-FOUND-IDX                                 00076500
076600        MOVE PAYM-COUNT TO WS-I                                   00076600
076700    END-IF.                                                       00076700
076800*                                                                 00076800
076900* DELETE A STOCK -- EXPECTS WS-STOK-IDX SET TO ITS POSITION.      00076900
077000 650-DELETE-STOCK-ENTRY.                                          00077000
077100    IF WS-STOK-IDX = 0                                            00077100
077200        GO TO 652-DELETE-STOCK-EXIT                               00077200
077300    END-IF.                                                       00077300
077400    PERFORM 651-SHIFT-STOCK-DOWN                                  00077400
077500        VARYING WS-I FROM WS-STOK-IDX BY 1                        00077500
077600        UNTIL WS-I NOT < STOK-COUNT.                              00077600
077700    SUBTRACT +1 FROM STOK-COUNT.                                  00077700
077800 651-SHIFT-STOCK-DOWN.                                            00077800
077900    MOVE STOK-ENTRY(WS-I + 1) TO STOK-ENTRY(WS-I).                00077900
078000 652-DELETE-STOCK-EXIT.                                           00078000
078100    EXIT.                                                         00078100
078200*                                                                 00078200
078300* POST ONE LEDGER RECORD, BUILT BY THE CALLING PARAGRAPH.         00078300
078400 930-POST-LEDGER-RECORD.                                          00078400
078500    WRITE LEDG-REC-OUT-FD FROM LEDGER-REC.                        00078500
078600*                                                                 00078600
078700* ****************************************************************00078700
078800* FILE-LOAD AND HOUSEKEEPING PARAGRAPHS                           00078800
078900* ****************************************************************00078900
079000 700-OPEN-FILES.                                                  00079000
079100    OPEN INPUT  CUSTOMER-FILE                                     00079100
079200                STOCK-FILE                                        00079200
079300                PORTFOLIO-FILE                                    00079300
079400                PAYMENT-FILE                                      00079400
079500                TRANSACTION-FILE                                  00079500
079600                LEDGER-FILE.                                      00079600
079700    OPEN OUTPUT CUSTOMER-FILE-OUT                                 00079700
079800                STOCK-FILE-OUT                                    00079800
079900                PORTFOLIO-FILE-OUT                                00079900
080000                LEDGER-FILE-OUT                                   00080000
080100                REPORT-FILE.                                      00080100
080200*                                                                 00080200
080300* LOAD THE CUSTOMER MASTER -- SMALL ENOUGH TO HOLD WHOLE IN       00080300
080400* WORKING STORAGE FOR THE LIFE OF THE RUN.                        00080400
080500 710-LOAD-CUSTOMER-MASTER.                                        00080500
080600    PERFORM 711-READ-CUSTOMER-FILE.                               00080600
080700    PERFORM 712-STORE-CUSTOMER-ROW                                00080700
080800        UNTIL WS-CUST-EOF = 'Y'.                                  00080800
080900 711-READ-CUSTOMER-FILE.                                          00080900
081000    READ CUSTOMER-FILE INTO CUST-REC                              00081000
081100        AT END MOVE 'Y' TO WS-CUST-EOF                            00081100
081200    END-READ.                                                     00081200
081300 712-STORE-CUSTOMER-ROW.                                          00081300
081400    ADD +1 TO CUST-COUNT.                                         00081400
081500    MOVE CUST-ID      TO CUSTTB-ID(CUST-COUNT).                   00081500
081600    MOVE CUST-NAME    TO CUSTTB-NAME(CUST-COUNT).                 00081600
081700    MOVE CUST-USER    TO CUSTTB-USER(CUST-COUNT).                 00081700
081800    MOVE CUST-EMAIL   TO CUSTTB-EMAIL(CUST-COUNT).                00081800
081900    MOVE CUST-ROLE    TO CUSTTB-ROLE(CUST-COUNT).                 00081900
082000* A ROLE BYTE THAT IS NEITHER 'C' NOR 'A' IS TREATED AS A         00082000
082100* PLAIN CUSTOMER -- SEEN ONCE ON A BAD CONVERSION TAPE.           00082100
082200    IF NOT CUSTTB-ROLE-CUSTOMER(CUST-COUNT)                       00082200
082300        AND NOT CUSTTB-ROLE-ADMIN(CUST-COUNT)                     00082300
082400        MOVE 'C' TO CUSTTB-ROLE(CUST-COUNT)                       00082400
082500    END-IF.                                                       00082500
082600    MOVE CUST-FUNDS   TO CUSTTB-FUNDS(CUST-COUNT).                00082600
082700    PERFORM 711-READ-CUSTOMER-FILE.                               00082700
082800*                                                                 00082800
082900* LOAD THE STOCK MASTER.  WS-NEXT-STK-ID TRACKS THE HIGH ID       00082900
083000* SEEN SO 'CS' CREATES CAN ASSIGN THE NEXT ONE.                   00083000
083100 720-LOAD-STOCK-MASTER.                                           00083100
083200    MOVE 0 TO WS-NEXT-STK-ID.                                     00083200
083300    PERFORM 721-READ-STOCK-FILE.                                  00083300
083400    PERFORM 722-STORE-STOCK-ROW                                   00083400
083500        UNTIL WS-STOK-EOF = 'Y'.                                  00083500
083600    ADD +1 TO WS-NEXT-STK-ID.                                     00083600
083700 721-READ-STOCK-FILE.                                             00083700
083800    READ STOCK-FILE INTO STOK-REC                                 00083800
083900        AT END MOVE 'Y' TO WS-STOK-EOF                            00083900
084000    END-READ.                                                     00084000
084100 722-STORE-STOCK-ROW.                                             00084100
084200    ADD +1 TO STOK-COUNT.                                         00084200
084300    MOVE STOK-ID       TO STOKTB-ID(STOK-COUNT).                  00084300
084400    MOVE STOK-COMPANY  TO STOKTB-COMPANY(STOK-COUNT).             00084400
084500    MOVE STOK-SYMBOL   TO STOKTB-SYMBOL(STOK-COUNT).              00084500
084600    MOVE STOK-PRICE    TO STOKTB-PRICE(STOK-COUNT).               00084600
084700    MOVE STOK-VOLUME   TO STOKTB-VOLUME(STOK-COUNT).              00084700
084800    IF STOK-ID > WS-NEXT-STK-ID                                   00084800
084900        MOVE STOK-ID TO WS-NEXT-STK-ID                            00084900
085000    END-IF.                                                       00085000
085100    PERFORM 721-READ-STOCK-FILE.                                  00085100
085200*                                                                 00085200
085300* LOAD THE PORTFOLIO MASTER.  WS-NEXT-PF-ID TRACKS THE HIGH       00085300
085400* ID SEEN SO A FIRST-TIME BUY CAN ASSIGN THE NEXT ONE.            00085400
085500 730-LOAD-PORTFOLIO-MASTER.                                       00085500
085600    MOVE 0 TO WS-NEXT-PF-ID.                                      00085600
085700    PERFORM 731-READ-PORTFOLIO-FILE.                              00085700
085800    PERFORM 732-STORE-PORTFOLIO-ROW                               00085800
085900        UNTIL WS-PORT-EOF = 'Y'.                                  00085900
086000    ADD +1 TO WS-NEXT-PF-ID.                                      00086000
086100 731-READ-PORTFOLIO-FILE.                                         00086100
086200    READ PORTFOLIO-FILE INTO PORT-REC                             00086200
086300        AT END MOVE 'Y' TO WS-PORT-EOF                            00086300
086400    END-READ.                                                     00086400
086500 732-STORE-PORTFOLIO-ROW.                                         00086500
086600    ADD +1 TO PORT-COUNT.                                         00086600
086700    MOVE PORT-ID      TO PORTTB-ID(PORT-COUNT).                   00086700
086800    MOVE PORT-CUST-ID TO PORTTB-CUST-ID(PORT-COUNT).              00086800
086900    MOVE PORT-STK-ID  TO PORTTB-STK-ID(PORT-COUNT).               00086900
087000    MOVE PORT-QTY     TO PORTTB-QTY(PORT-COUNT).                  00087000
087100    IF PORT-ID > WS-NEXT-PF-ID                                    00087100
087200        MOVE PORT-ID TO WS-NEXT-PF-ID                             00087200
087300    END-IF.                                                       00087300
087400    PERFORM 731-READ-PORTFOLIO-FILE.                              00087400
087500*                                                                 00087500
087600* LOAD THE PAYMENT METHODS -- PMVALID OWNS THE TABLE ROW, THE     00087600
087700* BRAND/LAST4/EXPIRY CHECKS, AND THE DEFAULT-CARD INVARIANT.      00087700
087800 740-LOAD-PAYMENT-METHODS.                                        00087800
087900    PERFORM 741-READ-PAYMENT-FILE.                                00087900
088000    PERFORM 742-VALIDATE-PAYMENT-ROW                              00088000
088100        UNTIL WS-PAYM-EOF = 'Y'.                                  00088100
088200 741-READ-PAYMENT-FILE.                                           00088200
088300    READ PAYMENT-FILE INTO PAYM-REC                               00088300
088400        AT END MOVE 'Y' TO WS-PAYM-EOF                            00088400
088500    END-READ.                                                     00088500
088600 742-VALIDATE-PAYMENT-ROW.                                        00088600
088700    CALL 'PMVALID' USING PAYM-REC, PAYM-TABLE,                    00088700
088800                          WS-PM-VALID-SW, WS-PM-REJECT-MSG.       00088800
088900    PERFORM 741-READ-PAYMENT-FILE.                                00088900
089000*                                                                 00089000
089100* CARRY FORWARD EVERY LEDGER RECORD ALREADY ON FILE.  NEW         00089100
089200* DEPOSIT/WITHDRAW POSTINGS ARE APPENDED AS THE RUN MAKES THEM.   00089200
089300 750-COPY-LEDGER-FORWARD.                                         00089300
089400    PERFORM 751-READ-LEDGER-FILE.                                 00089400
089500    PERFORM 752-COPY-ONE-LEDGER-ROW                               00089500
089600        UNTIL WS-LEDG-EOF = 'Y'.                                  00089600
089700 751-READ-LEDGER-FILE.                                            00089700
089800    READ LEDGER-FILE INTO LEDGER-REC                              00089800
089900        AT END MOVE 'Y' TO WS-LEDG-EOF                            00089900
090000    END-READ.                                                     00090000
090100 752-COPY-ONE-LEDGER-ROW.                                         00090100
090200    WRITE LEDG-REC-OUT-FD FROM LEDGER-REC.                        00090200
090300    PERFORM 751-READ-LEDGER-FILE.                                 00090300
090400*                                                                 00090400
090500 790-CLOSE-FILES.                                                 00090500
090600    CLOSE CUSTOMER-FILE CUSTOMER-FILE-OUT                         00090600
090700          STOCK-FILE STOCK-FILE-OUT                               00090700
090800          PORTFOLIO-FILE PORTFOLIO-FILE-OUT                       00090800
090900          PAYMENT-FILE                                            00090900
091000          TRANSACTION-FILE                                        00091000
091100          LEDGER-FILE LEDGER-FILE-OUT                             00091100
091200          REPORT-FILE.                                            00091200
091300*                                                                 00091300
091400* ****************************************************************00091400
091500* REPORT-WRITING PARAGRAPHS                                       00091500
091600* ****************************************************************00091600
091700 800-INIT-REPORT.                                                 00091700
091800    PERFORM 960-BUILD-TIMESTAMP.                                  00091800
091900    MOVE CURRENT-MONTH  TO RPT-MM.                                00091900
092000    MOVE CURRENT-DAY    TO RPT-DD.                                00092000
092100    MOVE CURRENT-YEAR   TO RPT-YY.                                00092100
092200    MOVE CURRENT-HOUR   TO RPT-HH.                                00092200
092300    MOVE CURRENT-MINUTE TO RPT-MIN.                               00092300
092400    MOVE CURRENT-SECOND TO RPT-SS.                                00092400
092500    WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00092500
092600    WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                 00092600
092700*                                                                 00092700
092800 830-REPORT-TRAN-PROCESSED.                                       00092800
092900    IF WS-TRAN-OK = 'Y'                                           00092900
093000        ADD +1 TO NUM-TRAN-ACCEPTED                               00093000
093100        MOVE 'ACCEPTED' TO RPT-STATUS                             00093100
093200        MOVE SPACES TO RPT-REASON                                 00093200
093300    ELSE                                                          00093300
093400        MOVE 'REJECTED' TO RPT-STATUS                             00093400
093500        MOVE WS-TRAN-MSG TO RPT-REASON                            00093500
093600    END-IF.                                                       00093600
093700    MOVE NUM-TRAN-RECS TO RPT-SEQ-NO.                             00093700
093800    MOVE IN-TXN-CODE TO RPT-TXN-CODE.                             00093800
093900    MOVE IN-CUST-ID TO RPT-CUST-ID.                               00093900
094000    MOVE IN-STK-ID TO RPT-STK-ID.                                 00094000
094100    EVALUATE IN-TXN-CODE                                          00094100
094200        WHEN 'DP' MOVE IN-AMOUNT TO RPT-QTY-AMT                   00094200
094300        WHEN 'WD' MOVE IN-AMOUNT TO RPT-QTY-AMT                   00094300
094400        WHEN OTHER MOVE IN-QTY TO RPT-QTY-AMT                     00094400
094500    END-EVALUATE.                                                 00094500
094600    WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                    00094600
094700*                                                                 00094700
094800* CONTROL TOTALS -- NO INTERMEDIATE BREAKS, INPUT IS IN           00094800
094900* ARRIVAL ORDER (REWORKED LAYOUT, SEE CHANGE LOG 08/14/07).       00094900
095000 850-REPORT-TRAN-STATS.                                           00095000
095100    WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.              00095100
095200    WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.              00095200
095300    MOVE 'BUYS' TO RPT-TRAN-TYPE.                                 00095300
095400    MOVE NUM-BUY-ACCEPTED TO RPT-NUM-ACCEPTED.                    00095400
095500    MOVE TOT-CASH-SPENT TO RPT-CASH-AMT.                          00095500
095600    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00095600
095700    MOVE 'SELLS' TO RPT-TRAN-TYPE.                                00095700
095800    MOVE NUM-SELL-ACCEPTED TO RPT-NUM-ACCEPTED.                   00095800
095900    MOVE TOT-CASH-PROCEEDS TO RPT-CASH-AMT.                       00095900
096000    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00096000
096100    MOVE 'DEPOSITS' TO RPT-TRAN-TYPE.                             00096100
096200    MOVE NUM-DEPOSIT-ACCEPTED TO RPT-NUM-ACCEPTED.                00096200
096300    MOVE TOT-CASH-DEPOSITED TO RPT-CASH-AMT.                      00096300
096400    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00096400
096500    MOVE 'WITHDRAWALS' TO RPT-TRAN-TYPE.                          00096500
096600    MOVE NUM-WITHDRAW-ACCEPTED TO RPT-NUM-ACCEPTED.               00096600
096700    MOVE TOT-CASH-WITHDRAWN TO RPT-CASH-AMT.                      00096700
096800    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00096800
096900    MOVE NUM-TRAN-RECS TO RPT-SUM-READ.                           00096900
097000    MOVE NUM-TRAN-ACCEPTED TO RPT-SUM-ACCEPT.                     00097000
097100    MOVE NUM-TRAN-REJECTED TO RPT-SUM-REJECT.                     00097100
097200    WRITE REPORT-RECORD FROM RPT-STATS-SUMMARY AFTER 2.           00097200
097300    PERFORM 855-SUM-ENDING-CASH.                                  00097300
097400    MOVE TOT-ENDING-CASH TO RPT-END-CASH.                         00097400
097500    WRITE REPORT-RECORD FROM RPT-ENDING-CASH AFTER 1.             00097500
097600 855-SUM-ENDING-CASH.                                             00097600
097700    MOVE 0 TO TOT-ENDING-CASH.                                    00097700
097800    PERFORM 856-ADD-ONE-CUST-FUNDS                                00097800
097900        VARYING WS-I FROM 1 BY 1                                  00097900
098000        UNTIL WS-I > CUST-COUNT.                                  00098000
098100 856-ADD-ONE-CUST-FUNDS.                                          00098100
098200    ADD CUSTTB-FUNDS(WS-I) TO TOT-ENDING-CASH.                    00098200
098300*                                                                 00098300
098400* ****************************************************************00098400
098500* END-OF-JOB MASTER REWRITE PARAGRAPHS                            00098500
098600* ****************************************************************00098600
098700 900-REWRITE-CUSTOMER-MASTER.                                     00098700
098800    PERFORM 901-WRITE-ONE-CUSTOMER                                00098800
098900        VARYING WS-I FROM 1 BY 1                                  00098900
099000        UNTIL WS-I > CUST-COUNT.                                  00099000
099100 901-WRITE-ONE-CUSTOMER.                                          00099100
099200    MOVE CUSTTB-ID(WS-I)    TO CUST-ID.                           00099200
099300    MOVE CUSTTB-NAME(WS-I)  TO CUST-NAME.                         00099300
099400    MOVE CUSTTB-USER(WS-I)  TO CUST-USER.                         00099400
099500    MOVE CUSTTB-EMAIL(WS-I) TO CUST-EMAIL.                        00099500
099600    MOVE CUSTTB-ROLE(WS-I)  TO CUST-ROLE.                         00099600
099700    MOVE CUSTTB-FUNDS(WS-I) TO CUST-FUNDS.                        00099700
099800    WRITE CUST-REC-OUT-FD FROM CUST-REC.                          00099800
099900*                                                                 00099900
100000 910-REWRITE-STOCK-MASTER.                                        00100000
100100    PERFORM 911-WRITE-ONE-STOCK                                   00100100
100200        VARYING WS-I FROM 1 BY 1                                  00100200
100300        UNTIL WS-I > STOK-COUNT.                                  00100300
100400 911-WRITE-ONE-STOCK.                                             00100400
100500    MOVE STOKTB-ID(WS-I)      TO STOK-ID.                         00100500
100600    MOVE STOKTB-COMPANY(WS-I) TO STOK-COMPANY.                    00100600
100700    MOVE STOKTB-SYMBOL(WS-I)  TO STOK-SYMBOL.                     00100700
100800    MOVE STOKTB-PRICE(WS-I)   TO STOK-PRICE.                      00100800
100900    MOVE STOKTB-VOLUME(WS-I)  TO STOK-VOLUME.                     00100900
101000    WRITE STOK-REC-OUT-FD FROM STOK-REC.                          00101000
101100*                                                                 00101100
101200 920-REWRITE-PORTFOLIO-MASTER.                                    00101200
101300    PERFORM 921-WRITE-ONE-PORTFOLIO                               00101300
101400        VARYING WS-I FROM 1 BY 1                                  00101400
101500        UNTIL WS-I > PORT-COUNT.                                  00101500
101600 921-WRITE-ONE-PORTFOLIO.                                         00101600
101700    MOVE PORTTB-ID(WS-I)      TO PORT-ID.                         00101700
101800    MOVE PORTTB-CUST-ID(WS-I) TO PORT-CUST-ID.                    00101800
101900    MOVE PORTTB-STK-ID(WS-I)  TO PORT-STK-ID.                     00101900
102000    MOVE PORTTB-QTY(WS-I)     TO PORT-QTY.                        00102000
102100    WRITE PORT-REC-OUT-FD FROM PORT-REC.                          00102100
102200*                                                                 00102200
102300* ****************************************************************00102300
102400* TIMESTAMP AND SYMBOL WORK PARAGRAPHS                            00102400
102500* ****************************************************************00102500
102600* Y2K NOTE: ACCEPT FROM DATE ONLY YIELDS A 2-DIGIT YEAR -- WE     00102600
102700* WINDOW IT (50+ IS 19XX, ELSE 20XX) FOR THE 4-DIGIT TIMESTAMP.   00102700
102800 960-BUILD-TIMESTAMP.                                             00102800
102900    ACCEPT CURRENT-DATE FROM DATE.                                00102900
103000    ACCEPT CURRENT-TIME FROM TIME.                                00103000
103100    IF CURRENT-YEAR < 50                                          00103100
103200        MOVE '20' TO CURRENT-CENTURY                              00103200
103300    ELSE                                                          00103300
103400        MOVE '19' TO CURRENT-CENTURY                              00103400
103500    END-IF.                                                       00103500
103600    MOVE CURRENT-CENTURY TO WS-TS-CCYY(1:2).                      00103600
103700    MOVE CURRENT-YEAR    TO WS-TS-CCYY(3:2).                      00103700
103800    MOVE CURRENT-MONTH   TO WS-TS-MMDD(1:2).                      00103800
103900    MOVE CURRENT-DAY     TO WS-TS-MMDD(3:2).                      00103900
104000    MOVE CURRENT-HOUR    TO WS-TS-HHMMSS(1:2).                    00104000
104100    MOVE CURRENT-MINUTE  TO WS-TS-HHMMSS(3:2).                    00104100
104200    MOVE CURRENT-SECOND  TO WS-TS-HHMMSS(5:2).                    00104200
104300*                                                                 00104300
104400* UPPER-CASE A SYMBOL, ONE CHARACTER AT A TIME, AGAINST THE       00104400
104500* ALPHABET TABLES -- THIS SHOP HAS NEVER USED INSPECT.            00104500
104600 970-UPPERCASE-SYMBOL.                                            00104600
104700    PERFORM 971-UPPERCASE-ONE-CHAR                                00104700
104800        VARYING WS-I FROM 1 BY 1                                  00104800
104900        UNTIL WS-I > 10.                                          00104900
105000 971-UPPERCASE-ONE-CHAR.                                          00105000
105100    PERFORM 972-SCAN-ALPHA-TABLE                                  00105100
105200        VARYING WS-J FROM 1 BY 1                                  00105200
105300        UNTIL WS-J > 26.                                          00105300
105400 972-SCAN-ALPHA-TABLE.                                            00105400
105500    IF WS-SYMBOL-CHAR(WS-I) = WS-LOWER-CHAR(WS-J)                 00105500
105600        MOVE WS-UPPER-CHAR(WS-J) TO WS-SYMBOL-CHAR(WS-I)          00105600
105700        MOVE 26 TO WS-J                                           00105700
105800    END-IF.                                                       00105800
105900*                                                                 00105900
106000* STRIP LEADING BLANKS FROM THE SYMBOL WORK FIELD.                00106000
106100 975-TRIM-SYMBOL.                                                 00106100
106200    MOVE 1 TO WS-I.                                               00106200
106300    PERFORM 976-SKIP-LEAD-BLANK                                   00106300
106400        VARYING WS-I FROM 1 BY 1                                  00106400
106500        UNTIL WS-I > 10 OR WS-SYMBOL-CHAR(WS-I) NOT = SPACE.      00106500
106600    IF WS-I > 10                                                  00106600
106700        MOVE SPACES TO WS-SYMBOL-IN                               00106700
106800    ELSE                                                          00106800
106900        IF WS-I > 1                                               00106900
107000            MOVE WS-SYMBOL-IN(WS-I:) TO WS-SYMBOL-TRIMMED         00107000
107100            MOVE WS-SYMBOL-TRIMMED TO WS-SYMBOL-IN                00107100
107200        END-IF                                                    00107200
107300    END-IF.                                                       00107300
107400 976-SKIP-LEAD-BLANK.                                             00107400
107500    CONTINUE.                                                     00107500
107600*                                                                 00107600
107700* DIAGNOSTIC DUMP -- ONLY RUNS WHEN THE OPERATOR SETS UPSI        00107700
107800* BIT 0 ON AT JCL EXECUTION TIME.  NOT PART OF THE NORMAL         00107800
107900* CONTROL TOTAL REPORT -- FOR TRACKING DOWN COUNT MISMATCHES      00107900
108000* WHEN THE AUDIT DEPARTMENT QUESTIONS A RUN.                      00108000
108100 985-DUMP-DIAGNOSTICS.                                            00108100
108200    MOVE 'DIAG' TO RPT-TRAN-TYPE.                                 00108200
108300    MOVE NUM-TRAN-RECS TO RPT-NUM-ACCEPTED.                       00108300
108400    MOVE CUST-COUNT TO RPT-CASH-AMT.                              00108400
108500    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00108500
108600    MOVE 'DIAG' TO RPT-TRAN-TYPE.                                 00108600
108700    MOVE STOK-COUNT TO RPT-NUM-ACCEPTED.                          00108700
108800    MOVE PORT-COUNT TO RPT-CASH-AMT.                              00108800
108900    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00108900
