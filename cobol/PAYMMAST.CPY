000100***************************************************************** 00000100
000200*  PAYMMAST  --  CUSTOMER PAYMENT-METHOD (CARD) RECORD            00000200
000300*  ONE ENTRY PER CARD ON FILE.  A CUSTOMER MAY HAVE SEVERAL --    00000300
000400*  EXACTLY ONE CARRIES :TAG:-DEFAULT OF 'Y' AT ANY TIME.          00000400
000500*  VALIDATED AND DEFAULT-MANAGED BY PGM PMVALID BEFORE THE ROW    00000500
000600*  EVER REACHES THE IN-MEMORY TABLE -- SEE PMVALID FOR THE RULES. 00000600
000700*                                                                 00000700
000800*  03/02/97  RBW  ORIGINAL LAYOUT FOR THE CARD-ON-FILE PROJECT.   00000800
000900*  06/21/04  TMH  ADDED PM-TOKEN FOR THE GATEWAY REFERENCE (2240).00000900
001000*  04/18/12  LMN  ADDED CONDITION NAMES FOR THE DEFAULT-CARD FLAG.00001000
001100***************************************************************** 00001100
001200 10  :TAG:-ID              PIC 9(06).                                CL*01
001300 10  :TAG:-CUST-ID         PIC 9(06).                             00001300
001400 10  :TAG:-BRAND           PIC X(10).                             00001400
001500 10  :TAG:-LAST4           PIC X(04).                             00001500
001600 10  :TAG:-EXP-MONTH       PIC 9(02).                             00001600
001700 10  :TAG:-EXP-YEAR        PIC 9(04).                             00001700
001800 10  :TAG:-DEFAULT         PIC X(01).                             00001800
001900    88  :TAG:-IS-DEFAULT         VALUE 'Y'.                       00001900
002000    88  :TAG:-NOT-DEFAULT        VALUE 'N'.                       00002000
002100 10  :TAG:-TOKEN           PIC X(16).                                CL*02
002200 10  FILLER                PIC X(01).                             00002200
