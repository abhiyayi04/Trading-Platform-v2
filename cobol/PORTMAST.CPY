000100***************************************************************** 00000100
000200*  PORTMAST  --  CUSTOMER PORTFOLIO HOLDING RECORD                00000200
000300*  ONE ENTRY PER (CUSTOMER, STOCK) COMBINATION THE CUSTOMER HOLDS.00000300
000400*  NO PHYSICAL KEY FIELD -- THE LOGICAL KEY IS THE COMBINATION OF 00000400
000500*  :TAG:-CUST-ID AND :TAG:-STK-ID, SEARCHED IN THE TABLE.         00000500
000600*                                                                 00000600
000700*  02/14/96  RBW  ORIGINAL LAYOUT.                                00000700
000800*  06/21/04  TMH  QTY WIDENED TO MATCH STOKMAST-VOLUME (BT-2240). 00000800
000900***************************************************************** 00000900
001000 10  :TAG:-ID              PIC 9(06).                                CL*01
001100 10  :TAG:-CUST-ID         PIC 9(06).                             00001100
001200 10  :TAG:-STK-ID          PIC 9(06).                             00001200
001300 10  :TAG:-QTY             PIC S9(09)V999.                           CL*02
001400 10  FILLER                PIC X(02).                             00001400
