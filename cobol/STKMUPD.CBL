000100* ****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400* ****************************************************************00000400
000500* PROGRAM:  STKMUPD                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Terry M Hughes                                        00000700
000800*                                                                 00000800
000900* CALLED FROM STOCKBAT'S STOCK MAINTENANCE PARAGRAPH (TRAN        00000900
001000* CODE 'US') TO APPLY AN 'UPDATE STOCK' TRANSACTION TO ONE        00001000
001100* ROW OF THE STOCK MASTER TABLE.  ONLY THE FIELDS THE CALLER      00001100
001200* SUPPLIED NON-BLANK/NON-ZERO ARE CHANGED -- A FIELD LEFT         00001200
001300* BLANK OR ZERO ON THE TRANSACTION MEANS 'LEAVE IT ALONE'.        00001300
001400*                                                                 00001400
001500* SYMBOL, WHEN SUPPLIED, IS UPPER-CASED AND TRIMMED BEFORE IT     00001500
001600* IS STORED, THE SAME AS THE CREATE-STOCK PATH IN STOCKBAT.       00001600
001700* ****************************************************************00001700
001800* CHANGE LOG                                                      00001800
001900* ----------                                                      00001900
002000* 06/21/04  TMH  ORIGINAL PROGRAM, SPLIT OUT OF STOCKBAT SO       00002000
002100*                THE FIELD-LEVEL UPDATE RULES LIVE IN ONE         00002100
002200*                PLACE (REQUEST BT-2240).                         00002200
002300* 03/09/09  LMN  FIXED VOLUME NOT UPDATING WHEN PRICE WAS         00002300
002400*                ALSO SUPPLIED ON THE SAME TRANSACTION.           00002400
002500* ****************************************************************00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID. STKMUPD.                                             00002700
002800 AUTHOR. TERRY M HUGHES.                                          00002800
002900 INSTALLATION. MIDLAND TRUST DATA CENTER.                         00002900
003000 DATE-WRITTEN. JUNE 2004.                                         00003000
003100 DATE-COMPILED.                                                   00003100
003200 SECURITY. CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.             00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-3090.                                       00003500
003600 OBJECT-COMPUTER. IBM-3090.                                       00003600
003700 SPECIAL-NAMES.                                                   00003700
003800    CLASS NUMERIC-DIGIT IS '0' THRU '9'.                          00003800
003900*                                                                 00003900
004000* ****************************************************************00004000
004100* DATA DIVISION                                                   00004100
004200* ****************************************************************00004200
004300 DATA DIVISION.                                                   00004300
004400 WORKING-STORAGE SECTION.                                         00004400
004500*                                                                 00004500
004600* SCRATCH TRIM/UPPERCASE WORK -- SAME IDIOM AS STOCKBAT'S         00004600
004700* 970/975 PARAGRAPHS, KEPT LOCAL SO THIS PROGRAM DOES NOT         00004700
004800* DEPEND ON STOCKBAT'S WORKING STORAGE.                           00004800
004900 01  WS-SYMBOL-WORK.                                              00004900
005000    05  WS-SYMBOL-IN           PIC X(10).                         00005000
005100    05  WS-SYMBOL-TRIM REDEFINES WS-SYMBOL-IN.                    00005100
005200        10  WS-SYMBOL-CHAR     PIC X(01) OCCURS 10.               00005200
005300 01  WS-SYMBOL-TRIMMED          PIC X(10)  VALUE SPACES.          00005300
005400*                                                                 00005400
005500* ALPHABET TABLES FOR THE HAND-ROLLED UPPER-CASE SCAN --          00005500
005600* THIS SHOP HAS NEVER USED INSPECT.                               00005600
005700 01  WS-LOWER-ALPHA-WORK         PIC X(26)                        00005700
005800        VALUE 'abcdefghijklmnopqrstuvwxyz'.                       00005800
005900 01  WS-LOWER-ALPHA-TABLE REDEFINES WS-LOWER-ALPHA-WORK.          00005900
006000    05  WS-LOWER-CHAR           PIC X(01) OCCURS 26.              00006000
006100 01  WS-UPPER-ALPHA-WORK         PIC X(26)                        00006100
006200        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00006200
006300 01  WS-UPPER-ALPHA-TABLE REDEFINES WS-UPPER-ALPHA-WORK.          00006300
006400    05  WS-UPPER-CHAR           PIC X(01) OCCURS 26.              00006400
006500*                                                                 00006500
006600 77  WS-I                        PIC S9(04) COMP VALUE +0.        00006600
006700 77  WS-J                        PIC S9(04) COMP VALUE +0.        00006700
006800*                                                                 00006800
006900 LINKAGE SECTION.                                                 00006900
007000 01  LK-STOK-ENTRY.                                               00007000
007100    COPY STOKMAST REPLACING ==:TAG:== BY ==LK-STOK==.             00007100
007200 01  LK-TRAN-REC.                                                 00007200
007300    COPY TRANREC.                                                 00007300
007400 01  LK-APPLIED-SW               PIC X(01).                       00007400
007500*                                                                 00007500
007600* ****************************************************************00007600
007700* PROCEDURE DIVISION                                              00007700
007800* ****************************************************************00007800
007900 PROCEDURE DIVISION USING LK-STOK-ENTRY, LK-TRAN-REC,             00007900
008000                         LK-APPLIED-SW.                           00008000
008100*                                                                 00008100
008200 000-MAIN.                                                        00008200
008300    MOVE 'N' TO LK-APPLIED-SW.                                    00008300
008400    PERFORM 100-APPLY-COMPANY.                                    00008400
008500    PERFORM 200-APPLY-SYMBOL.                                     00008500
008600    PERFORM 300-APPLY-PRICE.                                      00008600
008700    PERFORM 400-APPLY-VOLUME.                                     00008700
008800    MOVE 'Y' TO LK-APPLIED-SW.                                    00008800
008900    GOBACK.                                                       00008900
009000*                                                                 00009000
009100 100-APPLY-COMPANY.                                               00009100
009200    IF IN-COMPANY NOT = SPACES                                    00009200
009300        MOVE IN-COMPANY TO LK-STOK-COMPANY                        00009300
009400    END-IF.                                                       00009400
009500*                                                                 00009500
009600* UPPER-CASE AND TRIM THE SYMBOL, THEN APPLY IT, THE SAME         00009600
009700* AS STOCKBAT'S CREATE-STOCK PATH.                                00009700
009800 200-APPLY-SYMBOL.                                                00009800
009900    IF IN-SYMBOL NOT = SPACES                                     00009900
010000        MOVE IN-SYMBOL TO WS-SYMBOL-IN                            00010000
010100        PERFORM 210-UPPERCASE-SYMBOL                              00010100
010200        PERFORM 220-TRIM-SYMBOL                                   00010200
010300        MOVE WS-SYMBOL-IN TO LK-STOK-SYMBOL                       00010300
010400    END-IF.                                                       00010400
010500 210-UPPERCASE-SYMBOL.                                            00010500
010600    PERFORM 211-UPPERCASE-ONE-CHAR                                00010600
010700        VARYING WS-I FROM 1 BY 1                                  00010700
010800        UNTIL WS-I > 10.                                          00010800
010900 211-UPPERCASE-ONE-CHAR.                                          00010900
011000    PERFORM 212-SCAN-ALPHA-TABLE                                  00011000
011100        VARYING WS-J FROM 1 BY 1                                  00011100
011200        UNTIL WS-J > 26.                                          00011200
011300 212-SCAN-ALPHA-TABLE.                                            00011300
011400    IF WS-SYMBOL-CHAR(WS-I) = WS-LOWER-CHAR(WS-J)                 00011400
011500        MOVE WS-UPPER-CHAR(WS-J) TO WS-SYMBOL-CHAR(WS-I)          00011500
011600        MOVE 26 TO WS-J                                           00011600
011700    END-IF.                                                       00011700
011800 220-TRIM-SYMBOL.                                                 00011800
011900    MOVE 1 TO WS-I.                                               00011900
012000    PERFORM 221-SKIP-LEAD-BLANK                                   00012000
012100        VARYING WS-I FROM 1 BY 1                                  00012100
012200        UNTIL WS-I > 10 OR WS-SYMBOL-CHAR(WS-I) NOT = SPACE.      00012200
012300    IF WS-I > 10                                                  00012300
012400        MOVE SPACES TO WS-SYMBOL-IN                               00012400
012500    ELSE                                                          00012500
012600        IF WS-I > 1                                               00012600
012700            MOVE WS-SYMBOL-IN(WS-I:) TO WS-SYMBOL-TRIMMED         00012700
012800            MOVE WS-SYMBOL-TRIMMED TO WS-SYMBOL-IN                00012800
012900        END-IF                                                    00012900
013000    END-IF.                                                       00013000
013100 221-SKIP-LEAD-BLANK.                                             00013100
013200    CONTINUE.                                                     00013200
013300*                                                                 00013300
013400 300-APPLY-PRICE.                                                 00013400
013500    IF IN-PRICE NOT = 0                                           00013500
013600        MOVE IN-PRICE TO LK-STOK-PRICE                            00013600
013700    END-IF.                                                       00013700
013800*                                                                 00013800
013900 400-APPLY-VOLUME.                                                00013900
014000    IF IN-VOLUME NOT = 0                                          00014000
014100        MOVE IN-VOLUME TO LK-STOK-VOLUME                          00014100
014200    END-IF.                                                       00014200
