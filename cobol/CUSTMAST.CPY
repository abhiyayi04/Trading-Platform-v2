000100***************************************************************** 00000100
000200*  CUSTMAST  --  CUSTOMER (ACCOUNT) MASTER RECORD                 00000200
000300*  ONE ENTRY PER BROKERAGE CUSTOMER.  KEYED BY :TAG:-ID.          00000300
000400*  USE COPY ... REPLACING ==:TAG:== BY ==xxxx== TO AVOID DUPLICATE00000400
000500*  DATA-NAME COLLISIONS WHEN THE LAYOUT IS COPIED MORE THAN ONCE  00000500
000600*  IN THE SAME PROGRAM (READ BUFFER VS. IN-MEMORY TABLE ROW).     00000600
000700*                                                                 00000700
000800*  02/14/96  RBW  ORIGINAL LAYOUT FOR THE CUSTOMER CONVERSION.    00000800
000900*  09/03/98  RBW  WIDENED CUST-FUNDS FOR Y2K BALANCE CARRYFORWARD.00000900
001000*  06/21/04  TMH  ADDED CUST-ROLE (REQUEST BT-2240).              00001000
001100*  04/18/12  LMN  ADDED CONDITION NAMES FOR THE ROLE BYTE SO THE  00001100
001200*                 CALLING PROGRAMS STOP TESTING 'C'/'A' LITERALS. 00001200
001300***************************************************************** 00001300
001400 10  :TAG:-ID              PIC 9(06).                                CL*01
001500 10  :TAG:-NAME            PIC X(30).                             00001500
001600 10  :TAG:-USER            PIC X(15).                             00001600
001700 10  :TAG:-EMAIL           PIC X(30).                             00001700
001800 10  :TAG:-ROLE            PIC X(01).                                CL*03
001900    88  :TAG:-ROLE-CUSTOMER      VALUE 'C'.                       00001900
002000    88  :TAG:-ROLE-ADMIN         VALUE 'A'.                       00002000
002100 10  :TAG:-FUNDS           PIC S9(09)V99.                            CL*02
002200 10  FILLER                PIC X(07).                             00002200
