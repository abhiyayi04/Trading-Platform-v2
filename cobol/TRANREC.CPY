000100***************************************************************** 00000100
000200*  TRANREC  --  BATCH TRANSACTION INPUT RECORD                    00000200
000300*  ONE ROW PER UNIT OF WORK FOR THE DAY -- BUY, SELL, DEPOSIT,    00000300
000400*  WITHDRAW, PRICE REVALUATION, OR STOCK MAINTENANCE.  PROCESSED  00000400
000500*  IN ARRIVAL ORDER -- THIS FILE IS NOT SORTED ON ANY KEY.        00000500
000600*                                                                 00000600
000700*  02/14/96  RBW  ORIGINAL LAYOUT FOR THE CUSTOMER CONVERSION.    00000700
000800*  09/03/98  RBW  ADDED IN-RATE FOR THE PRICE REVALUATION RUN.    00000800
000900*  06/21/04  TMH  ADDED THE STOCK MAINTENANCE FIELDS (BT-2240).   00000900
001000***************************************************************** 00001000
001100 01  TRANSACTION-RECORD.                                          00001100
001200    05  IN-TXN-CODE          PIC X(02).                              CL*01
001300    05  IN-CUST-ID           PIC 9(06).                           00001300
001400    05  IN-STK-ID            PIC 9(06).                           00001400
001500    05  IN-QTY               PIC S9(09)V999.                      00001500
001600    05  IN-AMOUNT            PIC S9(09)V99.                       00001600
001700    05  IN-PM-ID             PIC 9(06).                           00001700
001800    05  IN-RATE              PIC S9V9(04).                           CL*02
001900    05  IN-COMPANY           PIC X(30).                              CL*03
002000    05  IN-SYMBOL            PIC X(10).                           00002000
002100    05  IN-PRICE             PIC S9(07)V99.                       00002100
002200    05  IN-VOLUME            PIC S9(09)V999.                      00002200
002300    05  FILLER               PIC X(01).                           00002300
