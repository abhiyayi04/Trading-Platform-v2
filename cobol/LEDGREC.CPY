000100***************************************************************** 00000100
000200*  LEDGREC  --  FINANCIAL-TRANSACTION LEDGER RECORD               00000200
000300*  APPEND-ONLY HISTORY OF DEPOSITS AND WITHDRAWALS.  THE OUTPUT   00000300
000400*  FILE CARRIES FORWARD EVERY RECORD READ PLUS THE POSTINGS MADE  00000400
000500*  THIS RUN -- NOTHING ON THIS FILE IS EVER REWRITTEN OR DELETED. 00000500
000600*                                                                 00000600
000700*  03/02/97  RBW  ORIGINAL LAYOUT FOR THE CARD-ON-FILE PROJECT.   00000700
000800*  06/21/04  TMH  NOTE WIDENED TO CARRY THE BRAND/LAST4 TEXT(2240)00000800
000900***************************************************************** 00000900
001000 05  LDG-CUST-ID           PIC 9(06).                                CL*01
001100 05  LDG-TYPE              PIC X(08).                             00001100
001200 05  LDG-AMOUNT            PIC S9(09)V99.                         00001200
001300 05  LDG-BALANCE           PIC S9(09)V99.                            CL*02
001400 05  LDG-NOTE              PIC X(40).                             00001400
001500 05  LDG-TIMESTAMP         PIC X(14).                             00001500
001600 05  FILLER                PIC X(02).                             00001600
